000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.     EXPSORT1.                                                
000300 AUTHOR.         L P KOWALSKI.                                            
000400 INSTALLATION.   CORPORATE SYSTEMS - EXPENSE PROCESSING.                  
000500 DATE-WRITTEN.   09/02/95.                                                
000600 DATE-COMPILED.                                                           
000700 SECURITY.       COMPANY CONFIDENTIAL.                                    
000800*                                                                         
000900*****************************************************************         
001000*   MODULE NAME = EXPSORT1                                                
001100*                                                                         
001200*   DESCRIPTIVE NAME = EXPENSE CLAIM DATE-ORDER SORT UTILITY              
001300*                                                                         
001400*   FUNCTION =  CALLED SUBPROGRAM.  GIVEN AN ARRAY OF (CLAIM              
001500*               DATE, ORIGINAL SLOT NUMBER) PAIRS AND A DIRECTION         
001600*               SWITCH, RETURNS THE SAME ARRAY REORDERED BY DATE.         
001700*               ASCENDING IS USED BY EXPRPT1 FOR THE EMPLOYEE             
001800*               DETAIL/MONTHLY REPORTS; DESCENDING IS USED BY             
001900*               EXPDASH1 TO PULL THE 5 MOST RECENT CLAIMS.  THE           
002000*               SORT IS STABLE - ENTRIES WITH EQUAL DATES KEEP            
002100*               THEIR ORIGINAL RELATIVE ORDER - BY WORKING                
002200*               BACKWARDS ONLY WHILE THE PRIOR KEY IS STRICTLY            
002300*               ON THE WRONG SIDE OF THE NEW ONE.                         
002400*                                                                         
002500*      DEPENDENCIES = CALLED BY EXPDASH1 AND EXPRPT1.  NOT RUN            
002600*                     STANDALONE.                                         
002700*                                                                         
002800*   CHANGE LOG                                                            
002900*   ----------                                                            
003000*   09/02/95  LPK  ORIGINAL PROGRAM, LIFTED FROM THE GENERAL              
003100*                  ADSORT UTILITY AND RESTATED OVER DATE KEYS.            
003200*   03/05/96  LPK  REQ 0168 - ADDED THE DESCENDING SWITCH FOR             
003300*                  THE NEW RECENT-CLAIMS DASHBOARD WIDGET.                
003400*   11/30/99  LPK  REQ 0346 - INSERTION LOOP RECAST AS NUMBERED           
003500*                  PARAGRAPHS, NO FUNCTIONAL CHANGE.                      
003600*   09/14/01  LPK  REQ 0422 - ADDED 0050-VALIDATE-ARRAY-SIZE; A           
003700*                  CALLER PASSING A BAD LK-ARRAY-SIZE WAS WALKING         
003800*                  OFF THE END OF LK-SORT-ARRAY INSTEAD OF FAILING        
003900*                  CLEANLY.                                               
004000*                                                                         
004100 ENVIRONMENT DIVISION.                                                    
004200 CONFIGURATION SECTION.                                                   
004300 SOURCE-COMPUTER.  IBM-390.                                               
004400 OBJECT-COMPUTER.  IBM-390.                                               
004500 SPECIAL-NAMES.                                                           
004600     C01 IS TOP-OF-FORM                                                   
004700     CLASS SORT-DIRECTION-CLASS IS 'A' THRU 'D'                           
004800     UPSI-0.                                                              
004900*                                                                         
005000 DATA DIVISION.                                                           
005100 WORKING-STORAGE SECTION.                                                 
005200*   WS-INSERT-DATE IS A ZONED HOLDING AREA, NOT A COUNTER, SO IT          
005300*   STAYS DISPLAY LIKE EXP-DATE ITSELF.  WS-INSERT-DATE-BRK LETS          
005400*   0050 SHOW A BAD FIRST-ENTRY DATE AS CCYY/MM/DD RATHER THAN A          
005500*   RAW 8-DIGIT NUMBER - REQ 0422.                                        
005600 01  WS-WORK-VARIABLES.                                                   
005700     05  WS-INSERT-DATE           PIC 9(08).                              
005800     05  WS-INSERT-DATE-BRK REDEFINES                                     
005900             WS-INSERT-DATE.                                              
006000         10  WS-IDB-CCYY          PIC 9(04).                              
006100         10  WS-IDB-MM            PIC 9(02).                              
006200         10  WS-IDB-DD            PIC 9(02).                              
006300     05  WS-INSERT-SLOT           PIC S9(08) COMP SYNC.                   
006400     05  FILLER                   PIC X(04) VALUE SPACES.                 
006500*                                                                         
006600*   WS-RUN-DATE/WS-RUN-TIME ARE CAPTURED ONLY FOR THE DIAGNOSTIC          
006700*   LINE IN 0050-VALIDATE-ARRAY-SIZE - REQ 0422.                          
006800 01  WS-RUN-DATE-N                PIC 9(08) VALUE 0.                      
006900 01  WS-RUN-DATE REDEFINES                                                
007000         WS-RUN-DATE-N.                                                   
007100     05  WS-RUN-CCYY              PIC 9(04).                              
007200     05  WS-RUN-MM                PIC 9(02).                              
007300     05  WS-RUN-DD                PIC 9(02).                              
007400 01  WS-RUN-TIME-N                PIC 9(08) VALUE 0.                      
007500 01  WS-RUN-TIME REDEFINES                                                
007600         WS-RUN-TIME-N.                                                   
007700     05  WS-RUN-HH                PIC 9(02).                              
007800     05  WS-RUN-MIN               PIC 9(02).                              
007900     05  WS-RUN-SS                PIC 9(02).                              
008000     05  WS-RUN-HS                PIC 9(02).                              
008100*                                                                         
008200*   WS-MOVE-FROM/WS-INSERT-TO ARE THE INSERTION SORT'S OWN SLOT           
008300*   POINTERS - OLD SHOP HABIT OF 77-LEVELS FOR A PAIR LIKE THIS.          
008400 77  WS-MOVE-FROM              PIC S9(08) COMP SYNC.                      
008500 77  WS-INSERT-TO              PIC S9(08) COMP SYNC.                      
008600*                                                                         
008700 01  WS-SWITCHES.                                                         
008800     05  WS-SHOULD-INSERT-SW      PIC X(01) VALUE 'Y'.                    
008900         88  WS-SHOULD-INSERT          VALUE 'Y'.                         
009000     05  FILLER                   PIC X(04) VALUE SPACES.                 
009100*                                                                         
009200 LINKAGE SECTION.                                                         
009300 01  LK-ARRAY-SIZE                PIC S9(08) COMP.                        
009400 01  LK-DIRECTION-SWITCH          PIC X(01).                              
009500     88  LK-DIRECTION-ASCENDING       VALUE 'A'.                          
009600     88  LK-DIRECTION-DESCENDING      VALUE 'D'.                          
009700 01  LK-SORT-ARRAY.                                                       
009800     05  LK-ENTRY OCCURS 0 TO 1000 TIMES                                  
009900             DEPENDING ON LK-ARRAY-SIZE.                                  
010000         10  LK-ENTRY-DATE        PIC 9(08) COMP.                         
010100         10  LK-ENTRY-SLOT        PIC S9(08) COMP.                        
010200*                                                                         
010300 PROCEDURE DIVISION USING LK-ARRAY-SIZE, LK-DIRECTION-SWITCH,             
010400         LK-SORT-ARRAY.                                                   
010500 0000-MAIN-LINE.                                                          
010600     PERFORM 0050-VALIDATE-ARRAY-SIZE THRU 0050-EXIT.                     
010700     IF LK-ARRAY-SIZE < 0 OR LK-ARRAY-SIZE > 1000                         
010800         GOBACK                                                           
010900     END-IF.                                                              
011000     MOVE 2 TO WS-MOVE-FROM.                                              
011100     PERFORM 0100-INSERT-ONE-ENTRY THRU 0100-EXIT                         
011200         UNTIL WS-MOVE-FROM > LK-ARRAY-SIZE.                              
011300     GOBACK.                                                              
011400*                                                                         
011500*   0050-VALIDATE-ARRAY-SIZE GUARDS LK-SORT-ARRAY'S OCCURS 0 TO           
011600*   1000 BOUND.  A BAD SIZE IS LOGGED WITH THE RUN DATE/TIME, PLUS        
011700*   THE FIRST ENTRY'S DATE WHEN THERE IS ONE, SO OPERATIONS CAN           
011800*   TRACE WHICH CALLER PASSED IT - REQ 0422.                              
011900*                                                                         
012000 0050-VALIDATE-ARRAY-SIZE.                                                
012100     IF LK-ARRAY-SIZE < 0 OR LK-ARRAY-SIZE > 1000                         
012200         ACCEPT WS-RUN-DATE-N FROM DATE YYYYMMDD                          
012300         ACCEPT WS-RUN-TIME-N FROM TIME                                   
012400         MOVE 0 TO WS-INSERT-DATE                                         
012500         IF LK-ARRAY-SIZE > 0                                             
012600             MOVE LK-ENTRY-DATE(1) TO WS-INSERT-DATE                      
012700         END-IF                                                           
012800         DISPLAY 'EXPSORT1 - BAD LK-ARRAY-SIZE ' LK-ARRAY-SIZE            
012900             ' ON ' WS-RUN-CCYY '-' WS-RUN-MM '-' WS-RUN-DD               
013000             ' AT ' WS-RUN-HH ':' WS-RUN-MIN                              
013100             ' FIRST ENTRY DATE ' WS-IDB-CCYY '-' WS-IDB-MM               
013200             '-' WS-IDB-DD                                                
013300     END-IF.                                                              
013400 0050-EXIT.                                                               
013500     EXIT.                                                                
013600*                                                                         
013700*   0100-INSERT-ONE-ENTRY LIFTS ONE ENTRY OUT OF THE ARRAY AND            
013800*   WALKS BACKWARDS THROUGH THE ALREADY-SORTED FRONT PORTION,             
013900*   SLIDING EACH ENTRY UP ONE SLOT UNTIL IT FINDS WHERE THE               
014000*   LIFTED ENTRY BELONGS.                                                 
014100*                                                                         
014200 0100-INSERT-ONE-ENTRY.                                                   
014300     MOVE LK-ENTRY-DATE(WS-MOVE-FROM) TO WS-INSERT-DATE.                  
014400     MOVE LK-ENTRY-SLOT(WS-MOVE-FROM) TO WS-INSERT-SLOT.                  
014500     COMPUTE WS-INSERT-TO = WS-MOVE-FROM - 1.                             
014600     MOVE 'Y' TO WS-SHOULD-INSERT-SW.                                     
014700     PERFORM 0110-SLIDE-ONE-ENTRY THRU 0110-EXIT                          
014800         UNTIL WS-INSERT-TO <= 0                                          
014900         OR NOT WS-SHOULD-INSERT.                                         
015000     MOVE WS-INSERT-DATE TO LK-ENTRY-DATE(WS-INSERT-TO + 1).              
015100     MOVE WS-INSERT-SLOT TO LK-ENTRY-SLOT(WS-INSERT-TO + 1).              
015200     ADD 1 TO WS-MOVE-FROM.                                               
015300 0100-EXIT.                                                               
015400     EXIT.                                                                
015500*                                                                         
015600 0110-SLIDE-ONE-ENTRY.                                                    
015700     IF LK-DIRECTION-ASCENDING                                            
015800         IF LK-ENTRY-DATE(WS-INSERT-TO) <= WS-INSERT-DATE                 
015900             MOVE 'N' TO WS-SHOULD-INSERT-SW                              
016000         END-IF                                                           
016100     ELSE                                                                 
016200         IF LK-ENTRY-DATE(WS-INSERT-TO) >= WS-INSERT-DATE                 
016300             MOVE 'N' TO WS-SHOULD-INSERT-SW                              
016400         END-IF                                                           
016500     END-IF.                                                              
016600     IF WS-SHOULD-INSERT                                                  
016700         MOVE LK-ENTRY-DATE(WS-INSERT-TO)                                 
016800             TO LK-ENTRY-DATE(WS-INSERT-TO + 1)                           
016900         MOVE LK-ENTRY-SLOT(WS-INSERT-TO)                                 
017000             TO LK-ENTRY-SLOT(WS-INSERT-TO + 1)                           
017100         COMPUTE WS-INSERT-TO = WS-INSERT-TO - 1                          
017200     END-IF.                                                              
017300 0110-EXIT.                                                               
017400     EXIT.                                                                
