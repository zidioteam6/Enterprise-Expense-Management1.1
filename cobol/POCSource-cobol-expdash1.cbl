000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.     EXPDASH1.                                                
000300 AUTHOR.         R W DEAN.                                                
000400 INSTALLATION.   CORPORATE SYSTEMS - EXPENSE PROCESSING.                  
000500 DATE-WRITTEN.   09/02/95.                                                
000600 DATE-COMPILED.                                                           
000700 SECURITY.       COMPANY CONFIDENTIAL.                                    
000800*                                                                         
000900*****************************************************************         
001000*   MODULE NAME = EXPDASH1                                                
001100*                                                                         
001200*   DESCRIPTIVE NAME = EXPENSE DASHBOARD AGGREGATION                      
001300*                                                                         
001400*   FUNCTION =  READS THE ENTIRE EXPENSE-FILE ONCE AND BUILDS THE         
001500*               RUNNING TOTALS, CATEGORY TABLE, 12-MONTH TABLE AND        
001600*               STATUS COUNTS BEHIND THE EMPLOYEE DASHBOARD SCREEN        
001700*               THEN CALLS EXPSORT1 TO PULL THE 5 MOST RECENT             
001800*               CLAIMS.  RESULTS ARE WRITTEN TO DASHBOARD-REPORT;         
001900*               THE ON-LINE SCREEN VERSION READS THE SAME WORKING         
002000*               STORAGE LAYOUT THROUGH A SEPARATE CICS FRONT END          
002100*               NOT PART OF THIS MODULE.                                  
002200*                                                                         
002300*      DEPENDENCIES = CALLS EXPSORT1.  RUN ANY TIME AFTER EXPAPRV1        
002400*                     IN THE EXPENSE NIGHTLY CYCLE; ALSO RUN ON           
002500*                     DEMAND FROM THE ON-LINE MENU.                       
002600*                                                                         
002700*   CHANGE LOG                                                            
002800*   ----------                                                            
002900*   09/02/95  RWD  ORIGINAL PROGRAM FOR PILOT RELEASE.                    
003000*   03/05/96  LPK  REQ 0169 - ADDED THE RECENT-5 WIDGET, CALLS            
003100*                  EXPSORT1 DESCENDING ON CLAIM DATE.                     
003200*   06/14/96  LPK  REQ 0202 - CATEGORY TABLE IS NOW SIZED                 
003300*                  DYNAMICALLY INSTEAD OF A FIXED 20-SLOT TABLE.          
003400*   01/08/99  RWD  Y2K - REFERENCE YEAR AND MONTH BUCKETING NOW           
003500*                  TAKE CCYY FROM EXP-DATE-CCYY, NOT A 2-DIGIT YY.        
003600*   11/30/99  LPK  REQ 0347 - MONEY ACCUMULATORS CONVERTED FROM           
003700*                  DISPLAY TO COMP-3 WITH ROUNDED ON EVERY ADD, TO        
003800*                  STOP PENNY DRIFT ON LARGE CLAIM VOLUMES.               
003900*   04/02/01  RWD  REQ 0400 - CLAIMS OUTSIDE THE REFERENCE YEAR NO        
004000*                  LONGER BUMP THE 12-MONTH TABLE (WERE WRAPPING          
004100*                  INTO THE WRONG SLOT); THEY STILL COUNT IN THE          
004200*                  GRAND/STATUS/CATEGORY TOTALS.                          
004300*   09/14/01  RWD  REQ 0421 - MOVED DSH-CATEGORY-TABLE TO THE END         
004400*                  OF WS-DASH-SUMMARY.  OCCURS DEPENDING ON HAS TO        
004500*                  BE THE LAST ITEM IN THE RECORD.                        
004600*   10/02/01  LPK  REQ 0422 - DSH-MONTHLY-TABLE AND DSH-STATUS-           
004700*                  COUNT-TABLE NOW VALUE 0; BOTH ARE ADD-ONLY AND         
004800*                  WERE COMING UP WITH LEFTOVER STORAGE INSTEAD OF        
004900*                  ZERO ON AN EMPTY SLOT.                                 
005000*   10/03/01  LPK  REQ 0423 - THE DSH-*-TOTAL/DSH-CAT-TOTAL/DSH-          
005100*                  MONTHLY-TABLE ADDS DID NOT ACTUALLY CARRY              
005200*                  ROUNDED, DESPITE REQ 0347 ABOVE SAYING THEY            
005300*                  DID.  ROUNDED ADDED TO ALL SIX SO THE CODE             
005400*                  MATCHES THE REQ 0347 BANNER.                           
005500*                                                                         
005600 ENVIRONMENT DIVISION.                                                    
005700 CONFIGURATION SECTION.                                                   
005800 SOURCE-COMPUTER.  IBM-390.                                               
005900 OBJECT-COMPUTER.  IBM-390.                                               
006000 SPECIAL-NAMES.                                                           
006100     C01 IS TOP-OF-FORM                                                   
006200     CLASS CLAIM-AMOUNT-CLASS IS '0' THRU '9'                             
006300     UPSI-0.                                                              
006400 INPUT-OUTPUT SECTION.                                                    
006500 FILE-CONTROL.                                                            
006600     SELECT EXPENSE-MASTER-FILE ASSIGN TO EXPFILE                         
006700         ORGANIZATION IS LINE SEQUENTIAL                                  
006800         FILE STATUS IS EM-FILE-STATUS.                                   
006900     SELECT DASHBOARD-REPORT    ASSIGN TO DASHRPT                         
007000         ORGANIZATION IS LINE SEQUENTIAL                                  
007100         FILE STATUS IS DR-FILE-STATUS.                                   
007200*                                                                         
007300 DATA DIVISION.                                                           
007400 FILE SECTION.                                                            
007500 FD  EXPENSE-MASTER-FILE                                                  
007600     LABEL RECORDS ARE STANDARD.                                          
007700 COPY EXPREC.                                                             
007800*                                                                         
007900 FD  DASHBOARD-REPORT                                                     
008000     LABEL RECORDS ARE STANDARD.                                          
008100 01  DASH-PRINT-LINE              PIC X(132).                             
008200*                                                                         
008300 WORKING-STORAGE SECTION.                                                 
008400 01  WS-FILE-STATUS-CODES.                                                
008500     05  EM-FILE-STATUS           PIC X(02) VALUE SPACES.                 
008600         88  EM-STATUS-OK              VALUE '00'.                        
008700         88  EM-STATUS-EOF             VALUE '10'.                        
008800     05  DR-FILE-STATUS           PIC X(02) VALUE SPACES.                 
008900         88  DR-STATUS-OK              VALUE '00'.                        
009000     05  FILLER                   PIC X(04) VALUE SPACES.                 
009100*                                                                         
009200 01  WS-SWITCHES.                                                         
009300     05  WS-MORE-CLAIMS           PIC X(01) VALUE 'Y'.                    
009400         88  NO-MORE-CLAIMS            VALUE 'N'.                         
009500     05  WS-CATEGORY-FOUND-SW     PIC X(01) VALUE 'N'.                    
009600         88  WS-CATEGORY-WAS-FOUND     VALUE 'Y'.                         
009700     05  FILLER                   PIC X(04) VALUE SPACES.                 
009800*                                                                         
009900 01  WS-CLAIM-TABLE.                                                      
010000     05  WS-CLAIM-COUNT           PIC S9(08) COMP VALUE 0.                
010100     05  WS-CLAIM-ENTRY OCCURS 1 TO 50000 TIMES                           
010200             DEPENDING ON WS-CLAIM-COUNT.                                 
010300         10  WS-CLAIM-REC         PIC X(627).                             
010400*                                                                         
010500 01  WS-SORT-WORK-AREA.                                                   
010600     05  WS-SORT-DIRECTION        PIC X(01) VALUE 'D'.                    
010700     05  WS-SORT-ENTRY OCCURS 1 TO 50000 TIMES                            
010800             DEPENDING ON WS-CLAIM-COUNT.                                 
010900         10  WS-SORT-DATE         PIC 9(08) COMP.                         
011000         10  WS-SORT-SLOT         PIC S9(08) COMP.                        
011100*                                                                         
011200 01  WS-SUBSCRIPTS.                                                       
011300     05  WS-SEARCH-SUB            PIC S9(08) COMP VALUE 0.                
011400     05  WS-CATEGORY-SUB          PIC S9(04) COMP VALUE 0.                
011500     05  WS-MONTH-SUB             PIC S9(04) COMP VALUE 0.                
011600     05  FILLER                   PIC X(04) VALUE SPACES.                 
011700*                                                                         
011800*   SCRATCH SUBSCRIPTS FOR THE RECENT-5 SCAN - OLD SHOP HABIT OF          
011900*   77-LEVELS FOR A PAIR OF WORK COUNTERS, NOT WORTH A GROUP.             
012000 77  WS-RECENT-SUB               PIC S9(04) COMP VALUE 0.                 
012100 77  WS-RECENT-LIMIT             PIC S9(04) COMP VALUE 0.                 
012200*                                                                         
012300 01  WS-TODAY-CCYYMMDD             PIC 9(08) VALUE 0.                     
012400 01  WS-REFERENCE-YEAR             PIC 9(04) VALUE 0.                     
012500 01  WS-R5-DATE-BUILD              PIC X(10) VALUE SPACES.                
012600*                                                                         
012700*   WS-DASH-SUMMARY IS THE WORKING IMAGE OF DASHBOARD-SUMMARY.            
012800*   MONEY FIELDS ARE COMP-3 WITH ROUNDED ON EVERY ADD - REQ 0347.         
012900*   REQ 0422 - DSH-MONTHLY-TABLE AND DSH-STATUS-COUNT-TABLE BOTH          
013000*   CARRY VALUE 0 NOW; THEY ARE ADD-ONLY ACCUMULATORS AND A SLOT          
013100*   NEVER TOUCHED THIS RUN MUST COME OUT ZERO, NOT WHATEVER WAS           
013200*   SITTING IN STORAGE FROM THE PRIOR CALL.                               
013300*                                                                         
013400 01  WS-DASH-SUMMARY.                                                     
013500     05  DSH-TOTAL-EXPENSES       PIC S9(9)V99 COMP-3 VALUE 0.            
013600     05  DSH-PENDING-TOTAL        PIC S9(9)V99 COMP-3 VALUE 0.            
013700     05  DSH-APPROVED-TOTAL       PIC S9(9)V99 COMP-3 VALUE 0.            
013800     05  DSH-REJECTED-TOTAL       PIC S9(9)V99 COMP-3 VALUE 0.            
013900     05  DSH-MONTHLY-TABLE OCCURS 12 TIMES                                
014000             PIC S9(9)V99 COMP-3 VALUE 0.                                 
014100     05  DSH-STATUS-COUNT-TABLE OCCURS 3 TIMES                            
014200             PIC 9(9) COMP VALUE 0.                                       
014300     05  DSH-RECENT-5-COUNT       PIC S9(04) COMP VALUE 0.                
014400     05  DSH-RECENT-5 OCCURS 5 TIMES.                                     
014500         10  DSH-R5-ID            PIC 9(09).                              
014600         10  DSH-R5-AMOUNT        PIC S9(9)V99 COMP-3.                    
014700         10  DSH-R5-CATEGORY      PIC X(30).                              
014800         10  DSH-R5-DESCRIPTION   PIC X(40).                              
014900         10  DSH-R5-DATE-TEXT     PIC X(10).                              
015000         10  DSH-R5-STATUS        PIC X(08).                              
015100         10  DSH-R5-PRIORITY      PIC X(06).                              
015200*   DSH-CATEGORY-TABLE HAS OCCURS DEPENDING ON, SO IT MUST BE THE         
015300*   LAST ITEM IN THE RECORD - REQ 0421.                                   
015400     05  DSH-CATEGORY-COUNT       PIC S9(04) COMP VALUE 0.                
015500     05  DSH-CATEGORY-TABLE OCCURS 1 TO 200 TIMES                         
015600             DEPENDING ON DSH-CATEGORY-COUNT.                             
015700         10  DSH-CAT-NAME         PIC X(30).                              
015800         10  DSH-CAT-TOTAL        PIC S9(9)V99 COMP-3.                    
015900*                                                                         
016000 01  WS-DASH-HEADING-1.                                                   
016100     05  FILLER                   PIC X(30) VALUE                         
016200         'EMPLOYEE EXPENSE DASHBOARD'.                                    
016300     05  FILLER                   PIC X(102) VALUE SPACES.                
016400*                                                                         
016500 01  WS-DASH-DETAIL-LINE.                                                 
016600     05  FILLER                   PIC X(26) VALUE SPACES.                 
016700     05  WS-DDL-LABEL             PIC X(24) VALUE SPACES.                 
016800     05  WS-DDL-AMOUNT            PIC $$$,$$$,$$9.99.                     
016900     05  FILLER                   PIC X(65) VALUE SPACES.                 
017000*                                                                         
017100 PROCEDURE DIVISION.                                                      
017200 0000-MAIN-LINE.                                                          
017300     PERFORM 0100-INITIALIZATION THRU 0100-EXIT.                          
017400     PERFORM 0200-ACCUMULATE-CLAIMS THRU 0200-EXIT                        
017500         UNTIL NO-MORE-CLAIMS.                                            
017600     PERFORM 0300-RANK-RECENT-CLAIMS THRU 0300-EXIT.                      
017700     PERFORM 0400-BUILD-DASHBOARD-LINES THRU 0400-EXIT.                   
017800     PERFORM 0900-WRAP-UP THRU 0900-EXIT.                                 
017900     GOBACK.                                                              
018000*                                                                         
018100 0100-INITIALIZATION.                                                     
018200     OPEN INPUT  EXPENSE-MASTER-FILE.                                     
018300     OPEN OUTPUT DASHBOARD-REPORT.                                        
018400     IF NOT EM-STATUS-OK OR NOT DR-STATUS-OK                              
018500         DISPLAY 'EXPDASH1 - FILE OPEN ERROR, SEE STATUS CODES'           
018600         DISPLAY '  EM=' EM-FILE-STATUS ' DR=' DR-FILE-STATUS             
018700         PERFORM 0999-ABEND-RTN THRU 0999-EXIT                            
018800     END-IF.                                                              
018900     PERFORM 0210-READ-EXPENSE THRU 0210-EXIT.                            
019000     PERFORM 0110-ESTABLISH-REFERENCE-YEAR THRU 0110-EXIT.                
019100 0100-EXIT.                                                               
019200     EXIT.                                                                
019300*                                                                         
019400*   0110-ESTABLISH-REFERENCE-YEAR - REQ 0202/0400: THE REFERENCE          
019500*   YEAR IS THE YEAR OF THE FIRST RECORD IN INPUT ORDER, NOT THE          
019600*   EARLIEST DATE.  IF THE FILE IS EMPTY, TODAY'S YEAR IS USED SO         
019700*   THE 12-MONTH TABLE STILL PRINTS ZERO-FILLED.                          
019800*                                                                         
019900 0110-ESTABLISH-REFERENCE-YEAR.                                           
020000     IF NO-MORE-CLAIMS                                                    
020100         ACCEPT WS-TODAY-CCYYMMDD FROM DATE YYYYMMDD                      
020200         MOVE WS-TODAY-CCYYMMDD(1:4) TO WS-REFERENCE-YEAR                 
020300     ELSE                                                                 
020400         MOVE EXP-DATE-CCYY TO WS-REFERENCE-YEAR                          
020500     END-IF.                                                              
020600 0110-EXIT.                                                               
020700     EXIT.                                                                
020800*                                                                         
020900 0200-ACCUMULATE-CLAIMS.                                                  
021000     PERFORM 0210-ACCUMULATE-ONE-CLAIM THRU 0210-ACC-EXIT.                
021100     PERFORM 0210-READ-EXPENSE THRU 0210-EXIT.                            
021200 0200-EXIT.                                                               
021300     EXIT.                                                                
021400*                                                                         
021500 0210-READ-EXPENSE.                                                       
021600     READ EXPENSE-MASTER-FILE                                             
021700         AT END                                                           
021800             MOVE 'N' TO WS-MORE-CLAIMS                                   
021900     END-READ.                                                            
022000 0210-EXIT.                                                               
022100     EXIT.                                                                
022200*                                                                         
022300*   0210-ACCUMULATE-ONE-CLAIM IMPLEMENTS BUSINESS RULE 3.  THE            
022400*   CLAIM IS ALSO COPIED INTO WS-CLAIM-TABLE SO 0300 CAN RE-FETCH         
022500*   THE FULL RECORD FOR WHICHEVER 5 SLOTS THE SORT PUTS ON TOP.           
022600*                                                                         
022700 0210-ACCUMULATE-ONE-CLAIM.                                               
022800     ADD 1 TO WS-CLAIM-COUNT.                                             
022900     MOVE EXP-MASTER-RECORD TO WS-CLAIM-REC(WS-CLAIM-COUNT).              
023000     MOVE EXP-DATE TO WS-SORT-DATE(WS-CLAIM-COUNT).                       
023100     MOVE WS-CLAIM-COUNT TO WS-SORT-SLOT(WS-CLAIM-COUNT).                 
023200     ADD EXP-AMOUNT TO DSH-TOTAL-EXPENSES ROUNDED.                        
023300     IF EXP-STATUS-PENDING                                                
023400         ADD EXP-AMOUNT TO DSH-PENDING-TOTAL ROUNDED                      
023500         ADD 1 TO DSH-STATUS-COUNT-TABLE(1)                               
023600     ELSE                                                                 
023700         IF EXP-STATUS-APPROVED                                           
023800             ADD EXP-AMOUNT TO DSH-APPROVED-TOTAL ROUNDED                 
023900             ADD 1 TO DSH-STATUS-COUNT-TABLE(2)                           
024000         ELSE                                                             
024100             IF EXP-STATUS-REJECTED                                       
024200                 ADD EXP-AMOUNT TO DSH-REJECTED-TOTAL ROUNDED             
024300                 ADD 1 TO DSH-STATUS-COUNT-TABLE(3)                       
024400             END-IF                                                       
024500         END-IF                                                           
024600     END-IF.                                                              
024700     PERFORM 0220-ACCUMULATE-CATEGORY THRU 0220-EXIT.                     
024800     IF EXP-DATE-CCYY = WS-REFERENCE-YEAR                                 
024900         MOVE EXP-DATE-MM TO WS-MONTH-SUB                                 
025000         ADD EXP-AMOUNT TO DSH-MONTHLY-TABLE(WS-MONTH-SUB) ROUNDED        
025100     END-IF.                                                              
025200 0210-ACC-EXIT.                                                           
025300     EXIT.                                                                
025400*                                                                         
025500 0220-ACCUMULATE-CATEGORY.                                                
025600     MOVE 'N' TO WS-CATEGORY-FOUND-SW.                                    
025700     MOVE 1 TO WS-CATEGORY-SUB.                                           
025800     PERFORM 0225-SEARCH-ONE-CATEGORY THRU 0225-EXIT                      
025900         UNTIL WS-CATEGORY-SUB > DSH-CATEGORY-COUNT                       
026000         OR WS-CATEGORY-WAS-FOUND.                                        
026100     IF NOT WS-CATEGORY-WAS-FOUND                                         
026200         ADD 1 TO DSH-CATEGORY-COUNT                                      
026300         MOVE EXP-CATEGORY TO DSH-CAT-NAME(DSH-CATEGORY-COUNT)            
026400         MOVE EXP-AMOUNT   TO DSH-CAT-TOTAL(DSH-CATEGORY-COUNT)           
026500     END-IF.                                                              
026600 0220-EXIT.                                                               
026700     EXIT.                                                                
026800*                                                                         
026900 0225-SEARCH-ONE-CATEGORY.                                                
027000     IF DSH-CAT-NAME(WS-CATEGORY-SUB) = EXP-CATEGORY                      
027100         ADD EXP-AMOUNT TO DSH-CAT-TOTAL(WS-CATEGORY-SUB) ROUNDED         
027200         MOVE 'Y' TO WS-CATEGORY-FOUND-SW                                 
027300     ELSE                                                                 
027400         ADD 1 TO WS-CATEGORY-SUB                                         
027500     END-IF.                                                              
027600 0225-EXIT.                                                               
027700     EXIT.                                                                
027800*                                                                         
027900*   0300-RANK-RECENT-CLAIMS CALLS EXPSORT1 DESCENDING ON CLAIM            
028000*   DATE - REQ 0169 - THEN TAKES THE TOP 5 (OR FEWER) SLOTS.              
028100*                                                                         
028200 0300-RANK-RECENT-CLAIMS.                                                 
028300     IF WS-CLAIM-COUNT > 0                                                
028400         CALL 'EXPSORT1' USING WS-CLAIM-COUNT,                            
028500             WS-SORT-DIRECTION, WS-SORT-ENTRY                             
028600     END-IF.                                                              
028700     IF WS-CLAIM-COUNT < 5                                                
028800         MOVE WS-CLAIM-COUNT TO WS-RECENT-LIMIT                           
028900     ELSE                                                                 
029000         MOVE 5 TO WS-RECENT-LIMIT                                        
029100     END-IF.                                                              
029200     MOVE WS-RECENT-LIMIT TO DSH-RECENT-5-COUNT.                          
029300     MOVE 1 TO WS-RECENT-SUB.                                             
029400     PERFORM 0310-COPY-ONE-RECENT-CLAIM THRU 0310-EXIT                    
029500         UNTIL WS-RECENT-SUB > WS-RECENT-LIMIT.                           
029600 0300-EXIT.                                                               
029700     EXIT.                                                                
029800*                                                                         
029900 0310-COPY-ONE-RECENT-CLAIM.                                              
030000     MOVE WS-SORT-SLOT(WS-RECENT-SUB) TO WS-SEARCH-SUB.                   
030100     MOVE WS-CLAIM-REC(WS-SEARCH-SUB) TO EXP-MASTER-RECORD.               
030200     MOVE EXP-ID          TO DSH-R5-ID(WS-RECENT-SUB).                    
030300     MOVE EXP-AMOUNT       TO DSH-R5-AMOUNT(WS-RECENT-SUB).               
030400     MOVE EXP-CATEGORY     TO DSH-R5-CATEGORY(WS-RECENT-SUB).             
030500     MOVE EXP-DESCRIPTION(1:40)                                           
030600                           TO DSH-R5-DESCRIPTION(WS-RECENT-SUB).          
030700     MOVE EXP-APPROVAL-STATUS                                             
030800                           TO DSH-R5-STATUS(WS-RECENT-SUB).               
030900     MOVE EXP-PRIORITY     TO DSH-R5-PRIORITY(WS-RECENT-SUB).             
031000     MOVE EXP-DATE-CCYY TO WS-R5-DATE-BUILD(1:4).                         
031100     MOVE '-'           TO WS-R5-DATE-BUILD(5:1).                         
031200     MOVE EXP-DATE-MM   TO WS-R5-DATE-BUILD(6:2).                         
031300     MOVE '-'           TO WS-R5-DATE-BUILD(8:1).                         
031400     MOVE EXP-DATE-DD   TO WS-R5-DATE-BUILD(9:2).                         
031500     MOVE WS-R5-DATE-BUILD TO DSH-R5-DATE-TEXT(WS-RECENT-SUB).            
031600     ADD 1 TO WS-RECENT-SUB.                                              
031700 0310-EXIT.                                                               
031800     EXIT.                                                                
031900*                                                                         
032000 0400-BUILD-DASHBOARD-LINES.                                              
032100     MOVE SPACES TO DASH-PRINT-LINE.                                      
032200     MOVE WS-DASH-HEADING-1 TO DASH-PRINT-LINE.                           
032300     WRITE DASH-PRINT-LINE.                                               
032400     MOVE SPACES TO WS-DDL-LABEL.                                         
032500     MOVE 'TOTAL EXPENSES' TO WS-DDL-LABEL.                               
032600     MOVE DSH-TOTAL-EXPENSES TO WS-DDL-AMOUNT.                            
032700     MOVE WS-DASH-DETAIL-LINE TO DASH-PRINT-LINE.                         
032800     WRITE DASH-PRINT-LINE.                                               
032900     MOVE 'PENDING TOTAL' TO WS-DDL-LABEL.                                
033000     MOVE DSH-PENDING-TOTAL TO WS-DDL-AMOUNT.                             
033100     MOVE WS-DASH-DETAIL-LINE TO DASH-PRINT-LINE.                         
033200     WRITE DASH-PRINT-LINE.                                               
033300     MOVE 'APPROVED TOTAL' TO WS-DDL-LABEL.                               
033400     MOVE DSH-APPROVED-TOTAL TO WS-DDL-AMOUNT.                            
033500     MOVE WS-DASH-DETAIL-LINE TO DASH-PRINT-LINE.                         
033600     WRITE DASH-PRINT-LINE.                                               
033700     MOVE 'REJECTED TOTAL' TO WS-DDL-LABEL.                               
033800     MOVE DSH-REJECTED-TOTAL TO WS-DDL-AMOUNT.                            
033900     MOVE WS-DASH-DETAIL-LINE TO DASH-PRINT-LINE.                         
034000     WRITE DASH-PRINT-LINE.                                               
034100     MOVE 1 TO WS-CATEGORY-SUB.                                           
034200     PERFORM 0410-PRINT-ONE-CATEGORY THRU 0410-EXIT                       
034300         UNTIL WS-CATEGORY-SUB > DSH-CATEGORY-COUNT.                      
034400 0400-EXIT.                                                               
034500     EXIT.                                                                
034600*                                                                         
034700 0410-PRINT-ONE-CATEGORY.                                                 
034800     MOVE SPACES TO WS-DDL-LABEL.                                         
034900     MOVE DSH-CAT-NAME(WS-CATEGORY-SUB) TO WS-DDL-LABEL.                  
035000     MOVE DSH-CAT-TOTAL(WS-CATEGORY-SUB) TO WS-DDL-AMOUNT.                
035100     MOVE WS-DASH-DETAIL-LINE TO DASH-PRINT-LINE.                         
035200     WRITE DASH-PRINT-LINE.                                               
035300     ADD 1 TO WS-CATEGORY-SUB.                                            
035400 0410-EXIT.                                                               
035500     EXIT.                                                                
035600*                                                                         
035700 0900-WRAP-UP.                                                            
035800     CLOSE EXPENSE-MASTER-FILE DASHBOARD-REPORT.                          
035900 0900-EXIT.                                                               
036000     EXIT.                                                                
036100*                                                                         
036200 0999-ABEND-RTN.                                                          
036300     DISPLAY 'EXPDASH1 - ABENDING DUE TO FILE ERROR ABOVE'.               
036400     MOVE 16 TO RETURN-CODE.                                              
036500     GOBACK.                                                              
036600 0999-EXIT.                                                               
036700     EXIT.                                                                
