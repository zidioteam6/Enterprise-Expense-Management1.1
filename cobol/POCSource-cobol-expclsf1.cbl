000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.     EXPCLSF1.                                                
000300 AUTHOR.         R W DEAN.                                                
000400 INSTALLATION.   CORPORATE SYSTEMS - EXPENSE PROCESSING.                  
000500 DATE-WRITTEN.   02/11/94.                                                
000600 DATE-COMPILED.                                                           
000700 SECURITY.       COMPANY CONFIDENTIAL.                                    
000800*                                                                         
000900*****************************************************************         
001000*   MODULE NAME = EXPCLSF1                                                
001100*                                                                         
001200*   DESCRIPTIVE NAME = EXPENSE CLAIM CLASSIFICATION AND ROUTING           
001300*                                                                         
001400*   FUNCTION =  READS EACH NEWLY SUBMITTED OR RESUBMITTED EXPENSE         
001500*               CLAIM FROM CLAIM-TRANS-FILE, ASSIGNS PRIORITY AND         
001600*               THE STARTING APPROVAL GATE FROM THE CLAIM AMOUNT,         
001700*               AUTO-APPROVES SMALL CLAIMS OUTRIGHT, AND WRITES           
001800*               THE CLASSIFIED CLAIM TO EXPENSE-FILE FOR PICKUP           
001900*               BY THE APPROVAL WORKFLOW (SEE EXPAPRV1).                  
002000*                                                                         
002100*      DEPENDENCIES = NONE.  RUN BEFORE EXPAPRV1 IN THE EXPENSE           
002200*                     NIGHTLY CYCLE.                                      
002300*                                                                         
002400*   CHANGE LOG                                                            
002500*   ----------                                                            
002600*   02/11/94  RWD  ORIGINAL PROGRAM FOR PILOT RELEASE.                    
002700*   07/19/94  RWD  REQ 0041 - ADDED PRIORITY/LEVEL TIERING TABLE.         
002800*   09/02/95  RWD  REQ 0118 - AUTO-APPROVE CLAIMS <= $100.                
002900*   03/05/96  LPK  REQ 0166 - CORRECTED BOUNDARY TEST ON THE              
003000*                  $3000/$20000 TIER BREAKS (WAS <= , NOW < ).            
003100*   06/14/96  LPK  REQ 0201 - WIDENED DESCRIPTION/COMMENTS FIELDS.        
003200*   01/08/99  RWD  Y2K - EXP-DATE IS NOW CCYYMMDD ON THE MASTER;          
003300*                  NO DATE MATH IN THIS PROGRAM, NO OTHER CHANGE.         
003400*   11/30/99  LPK  REQ 0344 - FILE STATUS CHECKED ON EVERY OPEN,          
003500*                  ABEND VIA 0999-ABEND-RTN RATHER THAN FALLING           
003600*                  OFF THE END OF THE RUN ON A BAD DATA SET.              
003700*   04/02/01  RWD  REQ 0398 - TRAILER COUNTS DISPLAYED AT EOJ.            
003800*   10/04/01  LPK  REQ 0424 - CLAIM-TRANS-FILE OPEN FAILURE NOW           
003900*                  BRANCHES STRAIGHT TO 0999-ABEND-RTN; NO REASON         
004000*                  TO FALL BACK THROUGH 0100-INITIALIZATION FIRST.        
004100*                                                                         
004200 ENVIRONMENT DIVISION.                                                    
004300 CONFIGURATION SECTION.                                                   
004400 SOURCE-COMPUTER.  IBM-390.                                               
004500 OBJECT-COMPUTER.  IBM-390.                                               
004600 SPECIAL-NAMES.                                                           
004700     C01 IS TOP-OF-FORM                                                   
004800     CLASS CLAIM-AMOUNT-CLASS IS '0' THRU '9'                             
004900     UPSI-0.                                                              
005000 INPUT-OUTPUT SECTION.                                                    
005100 FILE-CONTROL.                                                            
005200     SELECT CLAIM-TRANS-FILE ASSIGN TO CLMTRAN                            
005300         ORGANIZATION IS LINE SEQUENTIAL                                  
005400         FILE STATUS IS CT-FILE-STATUS.                                   
005500     SELECT EXPENSE-FILE ASSIGN TO EXPFILE                                
005600         ORGANIZATION IS LINE SEQUENTIAL                                  
005700         FILE STATUS IS EF-FILE-STATUS.                                   
005800*                                                                         
005900 DATA DIVISION.                                                           
006000 FILE SECTION.                                                            
006100 FD  CLAIM-TRANS-FILE                                                     
006200     LABEL RECORDS ARE STANDARD.                                          
006300 COPY EXPREC.                                                             
006400*                                                                         
006500 FD  EXPENSE-FILE                                                         
006600     LABEL RECORDS ARE STANDARD.                                          
006700 01  EXPENSE-OUT-RECORD          PIC X(627).                              
006800*                                                                         
006900 WORKING-STORAGE SECTION.                                                 
007000 01  WS-FILE-STATUS-CODES.                                                
007100     05  CT-FILE-STATUS           PIC X(02) VALUE SPACES.                 
007200         88  CT-STATUS-OK              VALUE '00'.                        
007300         88  CT-STATUS-EOF             VALUE '10'.                        
007400     05  EF-FILE-STATUS           PIC X(02) VALUE SPACES.                 
007500         88  EF-STATUS-OK              VALUE '00'.                        
007600     05  FILLER                   PIC X(04) VALUE SPACES.                 
007700*                                                                         
007800 01  WS-SWITCHES.                                                         
007900     05  WS-MORE-CLAIMS           PIC X(01) VALUE 'Y'.                    
008000         88  NO-MORE-CLAIMS            VALUE 'N'.                         
008100     05  FILLER                   PIC X(04) VALUE SPACES.                 
008200*                                                                         
008300 01  WS-COUNTERS.                                                         
008400     05  WS-CLAIMS-READ           PIC S9(8) COMP VALUE 0.                 
008500     05  WS-CLAIMS-LOW            PIC S9(8) COMP VALUE 0.                 
008600     05  WS-CLAIMS-MEDIUM         PIC S9(8) COMP VALUE 0.                 
008700     05  WS-CLAIMS-HIGH           PIC S9(8) COMP VALUE 0.                 
008800     05  FILLER                   PIC X(04) VALUE SPACES.                 
008900*                                                                         
009000*   WS-CLAIMS-AUTO-APPROVED IS A STANDALONE SCRATCH COUNTER, NOT          
009100*   PART OF THE TIER BREAKDOWN ABOVE - OLD HABIT, 77-LEVEL.               
009200 77  WS-CLAIMS-AUTO-APPROVED     PIC S9(8) COMP VALUE 0.                  
009300*                                                                         
009400 01  WS-CURRENT-DATE-N            PIC 9(08).                              
009500 01  WS-CURRENT-DATE REDEFINES                                            
009600         WS-CURRENT-DATE-N.                                               
009700     05  WS-CURR-CCYY             PIC 9(04).                              
009800     05  WS-CURR-MM               PIC 9(02).                              
009900     05  WS-CURR-DD               PIC 9(02).                              
010000*                                                                         
010100 01  WS-EOJ-LINE.                                                         
010200     05  FILLER                  PIC X(20) VALUE                          
010300         'EXPCLSF1 - CLAIMS: '.                                           
010400     05  WS-EOJ-READ              PIC ZZZZ,ZZ9.                           
010500     05  FILLER                  PIC X(12) VALUE                          
010600         '  AUTO-APP: '.                                                  
010700     05  WS-EOJ-AUTO              PIC ZZZZ,ZZ9.                           
010800     05  FILLER                  PIC X(20) VALUE SPACES.                  
010900*                                                                         
011000 PROCEDURE DIVISION.                                                      
011100 0000-MAIN-LINE.                                                          
011200     PERFORM 0100-INITIALIZATION THRU 0100-EXIT.                          
011300     PERFORM 0200-PROCESS-CLAIM-RECORDS THRU 0200-EXIT                    
011400         UNTIL NO-MORE-CLAIMS.                                            
011500     PERFORM 0900-WRAP-UP THRU 0900-EXIT.                                 
011600     GOBACK.                                                              
011700*                                                                         
011800 0100-INITIALIZATION.                                                     
011900     ACCEPT WS-CURRENT-DATE-N FROM DATE YYYYMMDD.                         
012000     OPEN INPUT CLAIM-TRANS-FILE.                                         
012100     IF NOT CT-STATUS-OK                                                  
012200         DISPLAY 'EXPCLSF1 - OPEN FAILED ON CLAIM-TRANS-FILE '            
012300                 CT-FILE-STATUS                                           
012400         GO TO 0999-ABEND-RTN.                                            
012500     OPEN OUTPUT EXPENSE-FILE.                                            
012600     IF NOT EF-STATUS-OK                                                  
012700         DISPLAY 'EXPCLSF1 - OPEN FAILED ON EXPENSE-FILE '                
012800                 EF-FILE-STATUS                                           
012900         PERFORM 0999-ABEND-RTN THRU 0999-EXIT                            
013000     END-IF.                                                              
013100     PERFORM 0210-READ-CLAIM THRU 0210-EXIT.                              
013200 0100-EXIT.                                                               
013300     EXIT.                                                                
013400*                                                                         
013500 0200-PROCESS-CLAIM-RECORDS.                                              
013600     PERFORM 0300-CLASSIFY-ONE-CLAIM THRU 0300-EXIT.                      
013700     PERFORM 0400-REWRITE-EXPENSE-MASTER THRU 0400-EXIT.                  
013800     ADD 1 TO WS-CLAIMS-READ.                                             
013900     PERFORM 0210-READ-CLAIM THRU 0210-EXIT.                              
014000 0200-EXIT.                                                               
014100     EXIT.                                                                
014200*                                                                         
014300 0210-READ-CLAIM.                                                         
014400     READ CLAIM-TRANS-FILE                                                
014500         AT END                                                           
014600             MOVE 'N' TO WS-MORE-CLAIMS                                   
014700     END-READ.                                                            
014800 0210-EXIT.                                                               
014900     EXIT.                                                                
015000*                                                                         
015100*   0300-CLASSIFY-ONE-CLAIM IMPLEMENTS THE CLASSIFICATION RULE -          
015200*   REQ 0118 / REQ 0166: AMOUNTS OF $100.00 OR LESS ARE AUTO-             
015300*   APPROVED AND SKIP THE TIER TABLE BELOW; THE APPROVAL LEVEL IS         
015400*   LEFT AT ITS INCOMING DEFAULT (MANAGER) IN THAT CASE.                  
015500*                                                                         
015600 0300-CLASSIFY-ONE-CLAIM.                                                 
015700     MOVE 'MANAGER' TO EXP-APPROVAL-LEVEL.                                
015800     MOVE 'Low   '  TO EXP-PRIORITY.                                      
015900     IF EXP-AMOUNT NOT GREATER THAN 100.00                                
016000         MOVE 'APPROVED' TO EXP-APPROVAL-STATUS                           
016100         ADD 1 TO WS-CLAIMS-AUTO-APPROVED                                 
016200     ELSE                                                                 
016300         IF EXP-AMOUNT LESS THAN 3000.00                                  
016400             MOVE 'Low   '   TO EXP-PRIORITY                              
016500             MOVE 'MANAGER'  TO EXP-APPROVAL-LEVEL                        
016600             ADD 1 TO WS-CLAIMS-LOW                                       
016700         ELSE                                                             
016800             IF EXP-AMOUNT LESS THAN 20000.00                             
016900                 MOVE 'Medium' TO EXP-PRIORITY                            
017000                 MOVE 'FINANCE' TO EXP-APPROVAL-LEVEL                     
017100                 ADD 1 TO WS-CLAIMS-MEDIUM                                
017200             ELSE                                                         
017300                 MOVE 'High  ' TO EXP-PRIORITY                            
017400                 MOVE 'ADMIN  ' TO EXP-APPROVAL-LEVEL                     
017500                 ADD 1 TO WS-CLAIMS-HIGH                                  
017600             END-IF                                                       
017700         END-IF                                                           
017800         MOVE 'PENDING ' TO EXP-APPROVAL-STATUS                           
017900     END-IF.                                                              
018000 0300-EXIT.                                                               
018100     EXIT.                                                                
018200*                                                                         
018300 0400-REWRITE-EXPENSE-MASTER.                                             
018400     WRITE EXPENSE-OUT-RECORD FROM EXP-MASTER-RECORD.                     
018500     IF NOT EF-STATUS-OK                                                  
018600         DISPLAY 'EXPCLSF1 - WRITE FAILED ON EXPENSE-FILE '               
018700                 EF-FILE-STATUS ' FOR EXP-ID ' EXP-ID                     
018800         PERFORM 0999-ABEND-RTN THRU 0999-EXIT                            
018900     END-IF.                                                              
019000 0400-EXIT.                                                               
019100     EXIT.                                                                
019200*                                                                         
019300 0900-WRAP-UP.                                                            
019400     MOVE WS-CLAIMS-READ          TO WS-EOJ-READ.                         
019500     MOVE WS-CLAIMS-AUTO-APPROVED TO WS-EOJ-AUTO.                         
019600     DISPLAY WS-EOJ-LINE.                                                 
019700     CLOSE CLAIM-TRANS-FILE                                               
019800           EXPENSE-FILE.                                                  
019900 0900-EXIT.                                                               
020000     EXIT.                                                                
020100*                                                                         
020200 0999-ABEND-RTN.                                                          
020300     DISPLAY 'EXPCLSF1 - ABENDING DUE TO FILE ERROR ABOVE'.               
020400     MOVE 16 TO RETURN-CODE.                                              
020500     GOBACK.                                                              
020600 0999-EXIT.                                                               
020700     EXIT.                                                                
