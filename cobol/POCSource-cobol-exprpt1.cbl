000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.     EXPRPT1.                                                 
000300 AUTHOR.         R W DEAN.                                                
000400 INSTALLATION.   CORPORATE SYSTEMS - EXPENSE PROCESSING.                  
000500 DATE-WRITTEN.   11/14/95.                                                
000600 DATE-COMPILED.                                                           
000700 SECURITY.       COMPANY CONFIDENTIAL.                                    
000800*                                                                         
000900*****************************************************************         
001000*   MODULE NAME = EXPRPT1                                                 
001100*                                                                         
001200*   DESCRIPTIVE NAME = EXPENSE REPORT GENERATION                          
001300*                                                                         
001400*   FUNCTION =  READS RPT-PARM-RECORD FROM SYSIN TO PICK UP THE           
001500*               REQUESTING EMPLOYEE, THE REPORT TYPE REQUESTED            
001600*               (DETAIL, YEARLY TREND, MONTHLY DETAIL OR CATEGORY         
001700*               SPENDING) AND, WHERE NEEDED, THE YEAR AND MONTH TO        
001800*               REPORT ON.  SELECTS THE MATCHING CLAIMS OUT OF            
001900*               EXPENSE-FILE, CALLS EXPSORT1 TO PUT THEM IN DATE          
002000*               ORDER, AND WRITES THE REQUESTED REPORT TO                 
002100*               EXPENSE-REPORT.                                           
002200*                                                                         
002300*      DEPENDENCIES = CALLS EXPSORT1.  RUN ON DEMAND FROM THE             
002400*                     ON-LINE REPORTS MENU OR FROM THE OVERNIGHT          
002500*                     BATCH REPORT DISTRIBUTION STEP.                     
002600*                                                                         
002700*   CHANGE LOG                                                            
002800*   ----------                                                            
002900*   11/14/95  RWD  ORIGINAL PROGRAM - DETAIL REPORT ONLY.                 
003000*   03/05/96  LPK  REQ 0170 - ADDED YEARLY TREND AND MONTHLY              
003100*                  DETAIL REPORT TYPES, RPT-PARM-REPORT-TYPE              
003200*                  SELECTOR ON SYSIN.                                     
003300*   06/14/96  LPK  REQ 0203 - ADDED CATEGORY SPENDING REPORT,             
003400*                  SORTED ALPHABETICALLY BY CATEGORY FOR A                
003500*                  REPEATABLE CONTROL BREAK.                              
003600*   01/08/99  RWD  Y2K - YEAR/MONTH FILTERS NOW COMPARE AGAINST           
003700*                  EXP-DATE-CCYY/MM, NOT A 2-DIGIT YEAR ON SYSIN.         
003800*   11/30/99  LPK  REQ 0348 - CLAIM SELECTION AND SORT LIFTED INTO        
003900*                  THE SAME ONE-PASS SHAPE AS EXPDASH1; MONEY             
004000*                  ACCUMULATORS CONVERTED TO COMP-3 WITH ROUNDED.         
004100*   04/02/01  RWD  REQ 0401 - GRAND TOTAL ON THE DETAIL AND               
004200*                  MONTHLY REPORTS NO LONGER DOUBLE-COUNTS WHEN           
004300*                  WS-CLAIM-COUNT IS ZERO.                                
004400*   10/02/01  LPK  REQ 0402 - WS-MONTH-TOTAL NOW CARRIES VALUE 0;         
004500*                  AN UNINITIALIZED SLOT IN A YEAR WITH NO CLAIMS         
004600*                  IN THAT MONTH WAS PRINTING GARBAGE ON THE              
004700*                  YEARLY TREND REPORT INSTEAD OF $0.00.                  
004800*                                                                         
004900 ENVIRONMENT DIVISION.                                                    
005000 CONFIGURATION SECTION.                                                   
005100 SOURCE-COMPUTER.  IBM-390.                                               
005200 OBJECT-COMPUTER.  IBM-390.                                               
005300 SPECIAL-NAMES.                                                           
005400     C01 IS TOP-OF-FORM                                                   
005500     CLASS CLAIM-AMOUNT-CLASS IS '0' THRU '9'                             
005600     UPSI-0.                                                              
005700 INPUT-OUTPUT SECTION.                                                    
005800 FILE-CONTROL.                                                            
005900     SELECT EXPENSE-MASTER-FILE ASSIGN TO EXPFILE                         
006000         ORGANIZATION IS LINE SEQUENTIAL                                  
006100         FILE STATUS IS EM-FILE-STATUS.                                   
006200     SELECT EXPENSE-REPORT      ASSIGN TO EXPRPTO                         
006300         ORGANIZATION IS LINE SEQUENTIAL                                  
006400         FILE STATUS IS ER-FILE-STATUS.                                   
006500*                                                                         
006600 DATA DIVISION.                                                           
006700 FILE SECTION.                                                            
006800 FD  EXPENSE-MASTER-FILE                                                  
006900     LABEL RECORDS ARE STANDARD.                                          
007000 COPY EXPREC.                                                             
007100*                                                                         
007200 FD  EXPENSE-REPORT                                                       
007300     LABEL RECORDS ARE STANDARD.                                          
007400 01  RPT-PRINT-LINE              PIC X(132).                              
007500*                                                                         
007600 WORKING-STORAGE SECTION.                                                 
007700 01  WS-FILE-STATUS-CODES.                                                
007800     05  EM-FILE-STATUS           PIC X(02) VALUE SPACES.                 
007900         88  EM-STATUS-OK              VALUE '00'.                        
008000         88  EM-STATUS-EOF             VALUE '10'.                        
008100     05  ER-FILE-STATUS           PIC X(02) VALUE SPACES.                 
008200         88  ER-STATUS-OK              VALUE '00'.                        
008300     05  FILLER                   PIC X(20) VALUE SPACES.                 
008400*                                                                         
008500 01  WS-SWITCHES.                                                         
008600     05  WS-MORE-CLAIMS           PIC X(01) VALUE 'Y'.                    
008700         88  NO-MORE-CLAIMS            VALUE 'N'.                         
008800     05  WS-CLAIM-MATCHES-SW      PIC X(01) VALUE 'N'.                    
008900         88  WS-CLAIM-MATCHES          VALUE 'Y'.                         
009000     05  WS-CATEGORY-FOUND-SW     PIC X(01) VALUE 'N'.                    
009100         88  WS-CATEGORY-WAS-FOUND     VALUE 'Y'.                         
009200     05  WS-EXCHANGE-MADE-SW      PIC X(01) VALUE 'N'.                    
009300         88  WS-AN-EXCHANGE-WAS-MADE   VALUE 'Y'.                         
009400     05  FILLER                   PIC X(16) VALUE SPACES.                 
009500*                                                                         
009600*   RPT-PARM-RECORD IS READ ONCE FROM SYSIN AT START-UP.  IT TELLS        
009700*   THIS RUN WHICH EMPLOYEE, WHICH REPORT, AND (WHERE THE REPORT          
009800*   NEEDS IT) WHICH YEAR AND MONTH TO RESTRICT THE SELECTION TO.          
009900*                                                                         
010000 01  RPT-PARM-RECORD.                                                     
010100     05  RPT-PARM-USER-ID         PIC 9(09).                              
010200     05  RPT-PARM-REPORT-TYPE     PIC X(01).                              
010300         88  RPT-TYPE-DETAIL           VALUE 'D'.                         
010400         88  RPT-TYPE-YEARLY-TREND     VALUE 'Y'.                         
010500         88  RPT-TYPE-MONTHLY-DETAIL   VALUE 'M'.                         
010600         88  RPT-TYPE-CATEGORY         VALUE 'C'.                         
010700     05  RPT-PARM-YEAR            PIC 9(04).                              
010800     05  RPT-PARM-MONTH            PIC 9(02).                             
010900     05  FILLER                   PIC X(30) VALUE SPACES.                 
011000*                                                                         
011100 01  WS-CLAIM-TABLE.                                                      
011200     05  WS-CLAIM-COUNT           PIC S9(08) COMP VALUE 0.                
011300     05  WS-CLAIM-ENTRY OCCURS 1 TO 50000 TIMES                           
011400             DEPENDING ON WS-CLAIM-COUNT.                                 
011500         10  WS-CLAIM-REC         PIC X(627).                             
011600*                                                                         
011700 01  WS-SORT-WORK-AREA.                                                   
011800     05  WS-SORT-DIRECTION        PIC X(01) VALUE 'A'.                    
011900     05  WS-SORT-ENTRY OCCURS 1 TO 50000 TIMES                            
012000             DEPENDING ON WS-CLAIM-COUNT.                                 
012100         10  WS-SORT-DATE         PIC 9(08) COMP.                         
012200         10  WS-SORT-SLOT         PIC S9(08) COMP.                        
012300*                                                                         
012400 01  WS-RPT-CATEGORY-TABLE.                                               
012500     05  WS-CAT-COUNT             PIC S9(04) COMP VALUE 0.                
012600     05  WS-CAT-ENTRY OCCURS 1 TO 200 TIMES                               
012700             DEPENDING ON WS-CAT-COUNT.                                   
012800         10  WS-CAT-NAME          PIC X(30).                              
012900         10  WS-CAT-TOTAL         PIC S9(9)V99 COMP-3.                    
013000*                                                                         
013100*   REQ 0402 - VALUE 0 ON WS-MONTH-TOTAL SO A MONTH WITH NO               
013200*   CLAIMS PRINTS $0.00 ON THE TREND REPORT, NOT WHATEVER WAS             
013300*   LEFT IN STORAGE FROM THE LAST RUN.                                    
013400 01  WS-MONTHLY-TOTALS.                                                   
013500     05  WS-MONTH-TOTAL OCCURS 12 TIMES                                   
013600             PIC S9(9)V99 COMP-3 VALUE 0.                                 
013700     05  FILLER                   PIC X(04) VALUE SPACES.                 
013800*                                                                         
013900 01  WS-SUBSCRIPTS.                                                       
014000     05  WS-SEARCH-SUB            PIC S9(08) COMP VALUE 0.                
014100     05  WS-PRINT-SUB             PIC S9(08) COMP VALUE 0.                
014200     05  WS-CATEGORY-SUB          PIC S9(04) COMP VALUE 0.                
014300     05  WS-MONTH-SUB             PIC S9(04) COMP VALUE 0.                
014400     05  FILLER                   PIC X(04) VALUE SPACES.                 
014500*                                                                         
014600*   WS-EXI/WS-EXJ ARE THE EXCHANGE SORT'S OWN PASS/COMPARE                
014700*   INDICES - OLD SHOP HABIT OF 77-LEVELS FOR SORT WORK VARS.             
014800 77  WS-EXI                     PIC S9(04) COMP VALUE 0.                  
014900 77  WS-EXJ                     PIC S9(04) COMP VALUE 0.                  
015000*                                                                         
015100 01  WS-GRAND-TOTAL               PIC S9(9)V99 COMP-3 VALUE 0.            
015200 01  WS-PERCENT-WORK              PIC S9(5)V9999 COMP-3 VALUE 0.          
015300*                                                                         
015400 01  WS-CAT-ENTRY-HOLD.                                                   
015500     05  WS-CAT-NAME-HOLD         PIC X(30).                              
015600     05  WS-CAT-TOTAL-HOLD        PIC S9(9)V99 COMP-3.                    
015700     05  FILLER                   PIC X(04) VALUE SPACES.                 
015800 01  WS-CAT-CUR-TOTAL             PIC S9(9)V99 COMP-3 VALUE 0.            
015900*                                                                         
016000 01  WS-CURRENT-DATE-N            PIC 9(08).                              
016100 01  WS-CURRENT-DATE REDEFINES                                            
016200         WS-CURRENT-DATE-N.                                               
016300     05  WS-CURR-CCYY             PIC 9(04).                              
016400     05  WS-CURR-MM               PIC 9(02).                              
016500     05  WS-CURR-DD               PIC 9(02).                              
016600*                                                                         
016700*   WS-MONTH-NAMES-LIST IS LAID OUT AS TWELVE FILLERS SO THE SAME         
016800*   STORAGE CAN BE ADDRESSED AS A TABLE VIA WS-MONTH-NAME-TABLE,          
016900*   THE USUAL TRICK FOR A LIST OF LITERALS ON THIS SHOP'S JOBS.           
017000*                                                                         
017100 01  WS-MONTH-NAMES-LIST.                                                 
017200     05  FILLER                   PIC X(09) VALUE 'January  '.            
017300     05  FILLER                   PIC X(09) VALUE 'February '.            
017400     05  FILLER                   PIC X(09) VALUE 'March    '.            
017500     05  FILLER                   PIC X(09) VALUE 'April    '.            
017600     05  FILLER                   PIC X(09) VALUE 'May      '.            
017700     05  FILLER                   PIC X(09) VALUE 'June     '.            
017800     05  FILLER                   PIC X(09) VALUE 'July     '.            
017900     05  FILLER                   PIC X(09) VALUE 'August   '.            
018000     05  FILLER                   PIC X(09) VALUE 'September'.            
018100     05  FILLER                   PIC X(09) VALUE 'October  '.            
018200     05  FILLER                   PIC X(09) VALUE 'November '.            
018300     05  FILLER                   PIC X(09) VALUE 'December '.            
018400 01  WS-MONTH-NAME-TABLE REDEFINES WS-MONTH-NAMES-LIST.                   
018500     05  WS-MONTH-NAME            PIC X(09) OCCURS 12 TIMES.              
018600*                                                                         
018700 01  WS-RPT-TITLE-LINE.                                                   
018800     05  WS-RTL-TEXT              PIC X(80) VALUE SPACES.                 
018900     05  FILLER                   PIC X(52) VALUE SPACES.                 
019000*                                                                         
019100 01  WS-RPT-GENERATED-LINE.                                               
019200     05  FILLER                   PIC X(14) VALUE                         
019300         'GENERATED ON '.                                                 
019400     05  WS-RGL-DATE              PIC X(10) VALUE SPACES.                 
019500     05  FILLER                   PIC X(108) VALUE SPACES.                
019600*                                                                         
019700 01  WS-RPT-DETAIL-HEADER.                                                
019800     05  FILLER                   PIC X(10) VALUE 'DATE'.                 
019900     05  FILLER                   PIC X(02) VALUE SPACES.                 
020000     05  FILLER                   PIC X(30) VALUE 'CATEGORY'.             
020100     05  FILLER                   PIC X(02) VALUE SPACES.                 
020200     05  FILLER                   PIC X(40) VALUE 'DESCRIPTION'.          
020300     05  FILLER                   PIC X(02) VALUE SPACES.                 
020400     05  FILLER                   PIC X(14) VALUE 'AMOUNT'.               
020500     05  FILLER                   PIC X(02) VALUE SPACES.                 
020600     05  FILLER                   PIC X(08) VALUE 'STATUS'.               
020700     05  FILLER                   PIC X(22) VALUE SPACES.                 
020800*                                                                         
020900 01  WS-RPT-DETAIL-LINE.                                                  
021000     05  WS-RDL-DATE              PIC X(10).                              
021100     05  FILLER                   PIC X(02) VALUE SPACES.                 
021200     05  WS-RDL-CATEGORY          PIC X(30).                              
021300     05  FILLER                   PIC X(02) VALUE SPACES.                 
021400     05  WS-RDL-DESCRIPTION       PIC X(40).                              
021500     05  FILLER                   PIC X(02) VALUE SPACES.                 
021600     05  WS-RDL-AMOUNT            PIC $$$,$$$,$$9.99.                     
021700     05  FILLER                   PIC X(02) VALUE SPACES.                 
021800     05  WS-RDL-STATUS            PIC X(08).                              
021900     05  FILLER                   PIC X(22) VALUE SPACES.                 
022000*                                                                         
022100 01  WS-RPT-TOTAL-LINE.                                                   
022200     05  WS-RTO-LABEL             PIC X(40) VALUE SPACES.                 
022300     05  WS-RTO-AMOUNT            PIC $$$,$$$,$$9.99.                     
022400     05  FILLER                   PIC X(78) VALUE SPACES.                 
022500*                                                                         
022600 01  WS-RPT-MONTH-HEADER.                                                 
022700     05  FILLER                   PIC X(09) VALUE 'MONTH'.                
022800     05  FILLER                   PIC X(03) VALUE SPACES.                 
022900     05  FILLER                   PIC X(12) VALUE 'TOTAL SPENT'.          
023000     05  FILLER                   PIC X(108) VALUE SPACES.                
023100*                                                                         
023200 01  WS-RPT-MONTH-LINE.                                                   
023300     05  WS-RML-MONTH-NAME        PIC X(09).                              
023400     05  FILLER                   PIC X(03) VALUE SPACES.                 
023500     05  WS-RML-AMOUNT            PIC $$$,$$$,$$9.99.                     
023600     05  FILLER                   PIC X(106) VALUE SPACES.                
023700*                                                                         
023800 01  WS-RPT-CATEGORY-HEADER.                                              
023900     05  FILLER                   PIC X(30) VALUE 'CATEGORY'.             
024000     05  FILLER                   PIC X(02) VALUE SPACES.                 
024100     05  FILLER                   PIC X(14) VALUE 'TOTAL SPENT'.          
024200     05  FILLER                   PIC X(02) VALUE SPACES.                 
024300     05  FILLER                   PIC X(07) VALUE 'PERCENT'.              
024400     05  FILLER                   PIC X(77) VALUE SPACES.                 
024500*                                                                         
024600 01  WS-RPT-CATEGORY-LINE.                                                
024700     05  WS-RCL-CATEGORY          PIC X(30).                              
024800     05  FILLER                   PIC X(02) VALUE SPACES.                 
024900     05  WS-RCL-AMOUNT            PIC $$$,$$$,$$9.99.                     
025000     05  FILLER                   PIC X(02) VALUE SPACES.                 
025100     05  WS-RCL-PERCENT           PIC ZZ9.99.                             
025200     05  FILLER                   PIC X(78) VALUE SPACES.                 
025300*                                                                         
025400 PROCEDURE DIVISION.                                                      
025500 0000-MAIN-LINE.                                                          
025600     PERFORM 0100-INITIALIZATION THRU 0100-EXIT.                          
025700     PERFORM 0200-SELECT-EMPLOYEE-CLAIMS THRU 0200-EXIT                   
025800         UNTIL NO-MORE-CLAIMS.                                            
025900     PERFORM 0300-SORT-SELECTED-CLAIMS THRU 0300-EXIT.                    
026000     EVALUATE TRUE                                                        
026100         WHEN RPT-TYPE-DETAIL                                             
026200             PERFORM 0400-PRINT-DETAIL-REPORT THRU 0400-EXIT              
026300         WHEN RPT-TYPE-YEARLY-TREND                                       
026400             PERFORM 0500-PRINT-YEARLY-TREND THRU 0500-EXIT               
026500         WHEN RPT-TYPE-MONTHLY-DETAIL                                     
026600             PERFORM 0600-PRINT-MONTHLY-DETAIL THRU 0600-EXIT             
026700         WHEN RPT-TYPE-CATEGORY                                           
026800             PERFORM 0700-PRINT-CATEGORY-SPENDING THRU 0700-EXIT          
026900         WHEN OTHER                                                       
027000             DISPLAY 'EXPRPT1 - UNKNOWN RPT-PARM-REPORT-TYPE '            
027100                     RPT-PARM-REPORT-TYPE                                 
027200     END-EVALUATE.                                                        
027300     PERFORM 0900-WRAP-UP THRU 0900-EXIT.                                 
027400     GOBACK.                                                              
027500*                                                                         
027600 0100-INITIALIZATION.                                                     
027700     ACCEPT RPT-PARM-RECORD.                                              
027800     ACCEPT WS-CURRENT-DATE-N FROM DATE YYYYMMDD.                         
027900     OPEN INPUT  EXPENSE-MASTER-FILE.                                     
028000     OPEN OUTPUT EXPENSE-REPORT.                                          
028100     IF NOT EM-STATUS-OK OR NOT ER-STATUS-OK                              
028200         DISPLAY 'EXPRPT1 - FILE OPEN ERROR, SEE STATUS CODES'            
028300         DISPLAY '  EM=' EM-FILE-STATUS ' ER=' ER-FILE-STATUS             
028400         PERFORM 0999-ABEND-RTN THRU 0999-EXIT                            
028500     END-IF.                                                              
028600     PERFORM 0210-READ-EXPENSE THRU 0210-EXIT.                            
028700 0100-EXIT.                                                               
028800     EXIT.                                                                
028900*                                                                         
029000 0200-SELECT-EMPLOYEE-CLAIMS.                                             
029100     PERFORM 0220-CHECK-ONE-CLAIM THRU 0220-EXIT.                         
029200     PERFORM 0210-READ-EXPENSE THRU 0210-EXIT.                            
029300 0200-EXIT.                                                               
029400     EXIT.                                                                
029500*                                                                         
029600 0210-READ-EXPENSE.                                                       
029700     READ EXPENSE-MASTER-FILE                                             
029800         AT END                                                           
029900             MOVE 'N' TO WS-MORE-CLAIMS                                   
030000     END-READ.                                                            
030100 0210-EXIT.                                                               
030200     EXIT.                                                                
030300*                                                                         
030400*   0220-CHECK-ONE-CLAIM - BATCH FLOW 4 - EVERY REPORT IS LIMITED         
030500*   TO ONE EMPLOYEE AND TO THE THREE WORKFLOW STATUSES; THE YEARLY        
030600*   TREND, MONTHLY DETAIL AND CATEGORY REPORTS ARE FURTHER                
030700*   RESTRICTED TO RPT-PARM-YEAR (AND, FOR THE MONTHLY REPORT,             
030800*   RPT-PARM-MONTH TOO).                                                  
030900*                                                                         
031000 0220-CHECK-ONE-CLAIM.                                                    
031100     MOVE 'N' TO WS-CLAIM-MATCHES-SW.                                     
031200     IF EXP-USER-ID = RPT-PARM-USER-ID                                    
031300         AND (EXP-STATUS-PENDING OR EXP-STATUS-APPROVED                   
031400              OR EXP-STATUS-REJECTED)                                     
031500         EVALUATE TRUE                                                    
031600             WHEN RPT-TYPE-DETAIL                                         
031700                 MOVE 'Y' TO WS-CLAIM-MATCHES-SW                          
031800             WHEN RPT-TYPE-YEARLY-TREND                                   
031900                 IF EXP-DATE-CCYY = RPT-PARM-YEAR                         
032000                     MOVE 'Y' TO WS-CLAIM-MATCHES-SW                      
032100                 END-IF                                                   
032200             WHEN RPT-TYPE-MONTHLY-DETAIL                                 
032300                 IF EXP-DATE-CCYY = RPT-PARM-YEAR                         
032400                     AND EXP-DATE-MM = RPT-PARM-MONTH                     
032500                     MOVE 'Y' TO WS-CLAIM-MATCHES-SW                      
032600                 END-IF                                                   
032700             WHEN RPT-TYPE-CATEGORY                                       
032800                 IF EXP-DATE-CCYY = RPT-PARM-YEAR                         
032900                     MOVE 'Y' TO WS-CLAIM-MATCHES-SW                      
033000                 END-IF                                                   
033100         END-EVALUATE                                                     
033200     END-IF.                                                              
033300     IF WS-CLAIM-MATCHES                                                  
033400         PERFORM 0225-STORE-ONE-CLAIM THRU 0225-EXIT                      
033500     END-IF.                                                              
033600 0220-EXIT.                                                               
033700     EXIT.                                                                
033800*                                                                         
033900 0225-STORE-ONE-CLAIM.                                                    
034000     ADD 1 TO WS-CLAIM-COUNT.                                             
034100     MOVE EXP-MASTER-RECORD TO WS-CLAIM-REC(WS-CLAIM-COUNT).              
034200     MOVE EXP-DATE TO WS-SORT-DATE(WS-CLAIM-COUNT).                       
034300     MOVE WS-CLAIM-COUNT TO WS-SORT-SLOT(WS-CLAIM-COUNT).                 
034400     IF EXP-DATE-CCYY = RPT-PARM-YEAR                                     
034500         MOVE EXP-DATE-MM TO WS-MONTH-SUB                                 
034600         ADD EXP-AMOUNT TO WS-MONTH-TOTAL(WS-MONTH-SUB) ROUNDED           
034700     END-IF.                                                              
034800     PERFORM 0230-ACCUMULATE-CATEGORY THRU 0230-EXIT.                     
034900 0225-EXIT.                                                               
035000     EXIT.                                                                
035100*                                                                         
035200 0230-ACCUMULATE-CATEGORY.                                                
035300     MOVE 'N' TO WS-CATEGORY-FOUND-SW.                                    
035400     MOVE 1 TO WS-CATEGORY-SUB.                                           
035500     PERFORM 0235-SEARCH-ONE-CATEGORY THRU 0235-EXIT                      
035600         UNTIL WS-CATEGORY-SUB > WS-CAT-COUNT                             
035700         OR WS-CATEGORY-WAS-FOUND.                                        
035800     IF NOT WS-CATEGORY-WAS-FOUND                                         
035900         ADD 1 TO WS-CAT-COUNT                                            
036000         MOVE EXP-CATEGORY TO WS-CAT-NAME(WS-CAT-COUNT)                   
036100         MOVE EXP-AMOUNT   TO WS-CAT-TOTAL(WS-CAT-COUNT)                  
036200     END-IF.                                                              
036300 0230-EXIT.                                                               
036400     EXIT.                                                                
036500*                                                                         
036600 0235-SEARCH-ONE-CATEGORY.                                                
036700     IF WS-CAT-NAME(WS-CATEGORY-SUB) = EXP-CATEGORY                       
036800         ADD EXP-AMOUNT TO WS-CAT-TOTAL(WS-CATEGORY-SUB) ROUNDED          
036900         MOVE 'Y' TO WS-CATEGORY-FOUND-SW                                 
037000     ELSE                                                                 
037100         ADD 1 TO WS-CATEGORY-SUB                                         
037200     END-IF.                                                              
037300 0235-EXIT.                                                               
037400     EXIT.                                                                
037500*                                                                         
037600*   0300-SORT-SELECTED-CLAIMS PUTS THE SELECTED SET IN ASCENDING          
037700*   DATE ORDER FOR THE DETAIL/MONTHLY-DETAIL REPORTS (REQ 0348).          
037800*   THE YEARLY TREND AND CATEGORY REPORTS DO NOT CARE ABOUT CLAIM         
037900*   ORDER BUT THE SORT IS HARMLESS TO RUN ANYWAY, SO IT IS NOT            
038000*   SKIPPED BY REPORT TYPE.                                               
038100*                                                                         
038200 0300-SORT-SELECTED-CLAIMS.                                               
038300     IF WS-CLAIM-COUNT > 0                                                
038400         CALL 'EXPSORT1' USING WS-CLAIM-COUNT,                            
038500             WS-SORT-DIRECTION, WS-SORT-ENTRY                             
038600     END-IF.                                                              
038700 0300-EXIT.                                                               
038800     EXIT.                                                                
038900*                                                                         
039000 0400-PRINT-DETAIL-REPORT.                                                
039100     MOVE SPACES TO WS-RTL-TEXT.                                          
039200     MOVE 'Expense Report' TO WS-RTL-TEXT.                                
039300     MOVE WS-RPT-TITLE-LINE TO RPT-PRINT-LINE.                            
039400     WRITE RPT-PRINT-LINE.                                                
039500     MOVE WS-CURR-CCYY TO WS-RGL-DATE(1:4).                               
039600     MOVE '-'          TO WS-RGL-DATE(5:1).                               
039700     MOVE WS-CURR-MM   TO WS-RGL-DATE(6:2).                               
039800     MOVE '-'          TO WS-RGL-DATE(8:1).                               
039900     MOVE WS-CURR-DD   TO WS-RGL-DATE(9:2).                               
040000     MOVE WS-RPT-GENERATED-LINE TO RPT-PRINT-LINE.                        
040100     WRITE RPT-PRINT-LINE.                                                
040200     MOVE WS-RPT-DETAIL-HEADER TO RPT-PRINT-LINE.                         
040300     WRITE RPT-PRINT-LINE.                                                
040400     MOVE 0 TO WS-GRAND-TOTAL.                                            
040500     MOVE 1 TO WS-PRINT-SUB.                                              
040600     PERFORM 0410-PRINT-ONE-DETAIL-LINE THRU 0410-EXIT                    
040700         UNTIL WS-PRINT-SUB > WS-CLAIM-COUNT.                             
040800     MOVE SPACES TO WS-RTO-LABEL.                                         
040900     MOVE 'Total Amount:' TO WS-RTO-LABEL.                                
041000     MOVE WS-GRAND-TOTAL TO WS-RTO-AMOUNT.                                
041100     MOVE WS-RPT-TOTAL-LINE TO RPT-PRINT-LINE.                            
041200     WRITE RPT-PRINT-LINE.                                                
041300 0400-EXIT.                                                               
041400     EXIT.                                                                
041500*                                                                         
041600 0410-PRINT-ONE-DETAIL-LINE.                                              
041700     MOVE WS-SORT-SLOT(WS-PRINT-SUB) TO WS-SEARCH-SUB.                    
041800     MOVE WS-CLAIM-REC(WS-SEARCH-SUB) TO EXP-MASTER-RECORD.               
041900     MOVE EXP-DATE-CCYY TO WS-RDL-DATE(1:4).                              
042000     MOVE '-'           TO WS-RDL-DATE(5:1).                              
042100     MOVE EXP-DATE-MM   TO WS-RDL-DATE(6:2).                              
042200     MOVE '-'           TO WS-RDL-DATE(8:1).                              
042300     MOVE EXP-DATE-DD   TO WS-RDL-DATE(9:2).                              
042400     MOVE EXP-CATEGORY    TO WS-RDL-CATEGORY.                             
042500     MOVE EXP-DESCRIPTION(1:40) TO WS-RDL-DESCRIPTION.                    
042600     MOVE EXP-AMOUNT      TO WS-RDL-AMOUNT.                               
042700     MOVE EXP-APPROVAL-STATUS TO WS-RDL-STATUS.                           
042800     MOVE WS-RPT-DETAIL-LINE TO RPT-PRINT-LINE.                           
042900     WRITE RPT-PRINT-LINE.                                                
043000     ADD EXP-AMOUNT TO WS-GRAND-TOTAL ROUNDED.                            
043100     ADD 1 TO WS-PRINT-SUB.                                               
043200 0410-EXIT.                                                               
043300     EXIT.                                                                
043400*                                                                         
043500 0500-PRINT-YEARLY-TREND.                                                 
043600     MOVE SPACES TO WS-RTL-TEXT.                                          
043700     STRING 'Yearly Expense Trend Report - ' RPT-PARM-YEAR                
043800         DELIMITED BY SIZE INTO WS-RTL-TEXT.                              
043900     MOVE WS-RPT-TITLE-LINE TO RPT-PRINT-LINE.                            
044000     WRITE RPT-PRINT-LINE.                                                
044100     MOVE WS-RPT-MONTH-HEADER TO RPT-PRINT-LINE.                          
044200     WRITE RPT-PRINT-LINE.                                                
044300     MOVE 0 TO WS-GRAND-TOTAL.                                            
044400     MOVE 1 TO WS-MONTH-SUB.                                              
044500     PERFORM 0510-PRINT-ONE-MONTH-LINE THRU 0510-EXIT                     
044600         UNTIL WS-MONTH-SUB > 12.                                         
044700     MOVE SPACES TO WS-RTO-LABEL.                                         
044800     MOVE 'Yearly Total:' TO WS-RTO-LABEL.                                
044900     MOVE WS-GRAND-TOTAL TO WS-RTO-AMOUNT.                                
045000     MOVE WS-RPT-TOTAL-LINE TO RPT-PRINT-LINE.                            
045100     WRITE RPT-PRINT-LINE.                                                
045200 0500-EXIT.                                                               
045300     EXIT.                                                                
045400*                                                                         
045500 0510-PRINT-ONE-MONTH-LINE.                                               
045600     MOVE WS-MONTH-NAME(WS-MONTH-SUB) TO WS-RML-MONTH-NAME.               
045700     MOVE WS-MONTH-TOTAL(WS-MONTH-SUB) TO WS-RML-AMOUNT.                  
045800     MOVE WS-RPT-MONTH-LINE TO RPT-PRINT-LINE.                            
045900     WRITE RPT-PRINT-LINE.                                                
046000     ADD WS-MONTH-TOTAL(WS-MONTH-SUB) TO WS-GRAND-TOTAL ROUNDED.          
046100     ADD 1 TO WS-MONTH-SUB.                                               
046200 0510-EXIT.                                                               
046300     EXIT.                                                                
046400*                                                                         
046500 0600-PRINT-MONTHLY-DETAIL.                                               
046600     MOVE SPACES TO WS-RTL-TEXT.                                          
046700     STRING 'Detailed Monthly Expense Report - ' RPT-PARM-YEAR            
046800         '-' RPT-PARM-MONTH DELIMITED BY SIZE INTO WS-RTL-TEXT.           
046900     MOVE WS-RPT-TITLE-LINE TO RPT-PRINT-LINE.                            
047000     WRITE RPT-PRINT-LINE.                                                
047100     MOVE WS-RPT-DETAIL-HEADER TO RPT-PRINT-LINE.                         
047200     WRITE RPT-PRINT-LINE.                                                
047300     MOVE 0 TO WS-GRAND-TOTAL.                                            
047400     MOVE 1 TO WS-PRINT-SUB.                                              
047500     PERFORM 0410-PRINT-ONE-DETAIL-LINE THRU 0410-EXIT                    
047600         UNTIL WS-PRINT-SUB > WS-CLAIM-COUNT.                             
047700     MOVE SPACES TO WS-RTO-LABEL.                                         
047800     MOVE 'Monthly Total:' TO WS-RTO-LABEL.                               
047900     MOVE WS-GRAND-TOTAL TO WS-RTO-AMOUNT.                                
048000     MOVE WS-RPT-TOTAL-LINE TO RPT-PRINT-LINE.                            
048100     WRITE RPT-PRINT-LINE.                                                
048200 0600-EXIT.                                                               
048300     EXIT.                                                                
048400*                                                                         
048500*   0700-PRINT-CATEGORY-SPENDING ORDERS WS-RPT-CATEGORY-TABLE             
048600*   ALPHABETICALLY BEFORE PRINTING - REQ 0203 - SINCE THE TABLE IS        
048700*   BUILT IN FIRST-ENCOUNTERED ORDER DURING SELECTION, NOT SORTED         
048800*   BY NAME, AND THE REPORT NEEDS A REPEATABLE CONTROL BREAK.             
048900*                                                                         
049000 0700-PRINT-CATEGORY-SPENDING.                                            
049100     PERFORM 0710-SORT-CATEGORY-TABLE THRU 0710-EXIT.                     
049200     MOVE SPACES TO WS-RTL-TEXT.                                          
049300     STRING 'Category Spending Report - ' RPT-PARM-YEAR                   
049400         DELIMITED BY SIZE INTO WS-RTL-TEXT.                              
049500     MOVE WS-RPT-TITLE-LINE TO RPT-PRINT-LINE.                            
049600     WRITE RPT-PRINT-LINE.                                                
049700     MOVE WS-RPT-CATEGORY-HEADER TO RPT-PRINT-LINE.                       
049800     WRITE RPT-PRINT-LINE.                                                
049900     MOVE 0 TO WS-GRAND-TOTAL.                                            
050000     MOVE 1 TO WS-CATEGORY-SUB.                                           
050100     PERFORM 0720-ADD-ONE-CATEGORY-TOTAL THRU 0720-EXIT                   
050200         UNTIL WS-CATEGORY-SUB > WS-CAT-COUNT.                            
050300     MOVE 1 TO WS-CATEGORY-SUB.                                           
050400     PERFORM 0730-PRINT-ONE-CATEGORY-LINE THRU 0730-EXIT                  
050500         UNTIL WS-CATEGORY-SUB > WS-CAT-COUNT.                            
050600     MOVE SPACES TO WS-RTO-LABEL.                                         
050700     MOVE 'Yearly Total:' TO WS-RTO-LABEL.                                
050800     MOVE WS-GRAND-TOTAL TO WS-RTO-AMOUNT.                                
050900     MOVE WS-RPT-TOTAL-LINE TO RPT-PRINT-LINE.                            
051000     WRITE RPT-PRINT-LINE.                                                
051100 0700-EXIT.                                                               
051200     EXIT.                                                                
051300*                                                                         
051400*   0710-SORT-CATEGORY-TABLE IS A PLAIN EXCHANGE SORT OVER                
051500*   WS-CAT-NAME - THE TABLE IS AT MOST 200 ENTRIES LONG SO THIS IS        
051600*   NOT WORTH HANDING OFF TO EXPSORT1, WHICH IS KEYED ON DATE, NOT        
051700*   ON A TEXT FIELD.                                                      
051800*                                                                         
051900 0710-SORT-CATEGORY-TABLE.                                                
052000     MOVE 'Y' TO WS-EXCHANGE-MADE-SW.                                     
052100     PERFORM 0715-EXCHANGE-ONE-PASS THRU 0715-EXIT                        
052200         UNTIL NOT WS-AN-EXCHANGE-WAS-MADE.                               
052300 0710-EXIT.                                                               
052400     EXIT.                                                                
052500*                                                                         
052600 0715-EXCHANGE-ONE-PASS.                                                  
052700     MOVE 'N' TO WS-EXCHANGE-MADE-SW.                                     
052800     MOVE 1 TO WS-EXI.                                                    
052900     PERFORM 0716-EXCHANGE-ONE-PAIR THRU 0716-EXIT                        
053000         UNTIL WS-EXI >= WS-CAT-COUNT.                                    
053100 0715-EXIT.                                                               
053200     EXIT.                                                                
053300*                                                                         
053400 0716-EXCHANGE-ONE-PAIR.                                                  
053500     COMPUTE WS-EXJ = WS-EXI + 1.                                         
053600     IF WS-CAT-NAME(WS-EXI) > WS-CAT-NAME(WS-EXJ)                         
053700         MOVE WS-CAT-ENTRY(WS-EXI) TO WS-CAT-ENTRY-HOLD                   
053800         MOVE WS-CAT-ENTRY(WS-EXJ) TO WS-CAT-ENTRY(WS-EXI)                
053900         MOVE WS-CAT-ENTRY-HOLD           TO WS-CAT-ENTRY(WS-EXJ)         
054000         MOVE 'Y' TO WS-EXCHANGE-MADE-SW                                  
054100     END-IF.                                                              
054200     ADD 1 TO WS-EXI.                                                     
054300 0716-EXIT.                                                               
054400     EXIT.                                                                
054500*                                                                         
054600 0720-ADD-ONE-CATEGORY-TOTAL.                                             
054700     ADD WS-CAT-TOTAL(WS-CATEGORY-SUB) TO WS-GRAND-TOTAL ROUNDED.         
054800     ADD 1 TO WS-CATEGORY-SUB.                                            
054900 0720-EXIT.                                                               
055000     EXIT.                                                                
055100*                                                                         
055200 0730-PRINT-ONE-CATEGORY-LINE.                                            
055300     MOVE WS-CAT-NAME(WS-CATEGORY-SUB) TO WS-RCL-CATEGORY.                
055400     MOVE WS-CAT-TOTAL(WS-CATEGORY-SUB) TO WS-CAT-CUR-TOTAL.              
055500     MOVE WS-CAT-CUR-TOTAL TO WS-RCL-AMOUNT.                              
055600     IF WS-GRAND-TOTAL > 0                                                
055700         COMPUTE WS-PERCENT-WORK ROUNDED =                                
055800             (WS-CAT-CUR-TOTAL / WS-GRAND-TOTAL) * 100                    
055900     ELSE                                                                 
056000         MOVE 0 TO WS-PERCENT-WORK                                        
056100     END-IF.                                                              
056200     MOVE WS-PERCENT-WORK TO WS-RCL-PERCENT.                              
056300     MOVE WS-RPT-CATEGORY-LINE TO RPT-PRINT-LINE.                         
056400     WRITE RPT-PRINT-LINE.                                                
056500     ADD 1 TO WS-CATEGORY-SUB.                                            
056600 0730-EXIT.                                                               
056700     EXIT.                                                                
056800*                                                                         
056900 0900-WRAP-UP.                                                            
057000     CLOSE EXPENSE-MASTER-FILE EXPENSE-REPORT.                            
057100 0900-EXIT.                                                               
057200     EXIT.                                                                
057300*                                                                         
057400 0999-ABEND-RTN.                                                          
057500     DISPLAY 'EXPRPT1 - ABENDING DUE TO FILE ERROR ABOVE'.                
057600     MOVE 16 TO RETURN-CODE.                                              
057700     GOBACK.                                                              
057800 0999-EXIT.                                                               
057900     EXIT.                                                                
