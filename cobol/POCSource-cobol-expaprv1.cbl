000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.     EXPAPRV1.                                                
000300 AUTHOR.         R W DEAN.                                                
000400 INSTALLATION.   CORPORATE SYSTEMS - EXPENSE PROCESSING.                  
000500 DATE-WRITTEN.   03/02/94.                                                
000600 DATE-COMPILED.                                                           
000700 SECURITY.       COMPANY CONFIDENTIAL.                                    
000800*                                                                         
000900*****************************************************************         
001000*   MODULE NAME = EXPAPRV1                                                
001100*                                                                         
001200*   DESCRIPTIVE NAME = EXPENSE CLAIM APPROVAL WORKFLOW                    
001300*                                                                         
001400*   FUNCTION =  APPLIES ONE APPROVE OR REJECT ACTION TO EACH              
001500*               CLAIM ON ACTION-TRANS-FILE AGAINST THE MATCHING           
001600*               RECORD IN EXPENSE-MASTER-FILE, ADVANCING THE              
001700*               CLAIM ONE STAGE (MANAGER -> FINANCE -> ADMIN ->           
001800*               APPROVED) OR TERMINATING IT AS REJECTED.  EVERY           
001900*               SUCCESSFUL ACTION WRITES ONE ENTRY TO                     
002000*               AUDIT-LOG-FILE.  EXPENSE-MASTER-FILE IS RE-               
002100*               SEQUENCED INTO MEMORY (IT IS NOT LARGE ENOUGH TO          
002200*               WARRANT AN INDEXED REBUILD - SEE REQ 0122) AND            
002300*               SEARCHED BY EXP-ID FOR EACH ACTION.                       
002400*                                                                         
002500*      DEPENDENCIES = RUN AFTER EXPCLSF1 IN THE EXPENSE NIGHTLY           
002600*                     CYCLE.                                              
002700*                                                                         
002800*   CHANGE LOG                                                            
002900*   ----------                                                            
003000*   03/02/94  RWD  ORIGINAL PROGRAM FOR PILOT RELEASE.                    
003100*   09/02/95  RWD  REQ 0119 - MANAGER APPROVAL NOW RECORDS                
003200*                  EXP-APPROVED-MGR-ID ON THE CLAIM.                      
003300*   09/02/95  RWD  REQ 0120 - AUDIT LOG ENTRY WRITTEN FOR EVERY           
003400*                  APPROVE/REJECT ACTION, SUCCESS OR FAILURE.             
003500*   03/05/96  LPK  REQ 0167 - REJECT NOW ALWAYS SUCCEEDS, EVEN            
003600*                  WHEN THE LEVEL CODE ON THE CLAIM IS GARBAGE.           
003700*   01/08/99  RWD  Y2K - AUD-TIMESTAMP IS NOW CCYYMMDDHHMMSS.             
003800*   11/30/99  LPK  REQ 0345 - CLAIM TABLE SEARCH REPLACED A               
003900*                  LINEAR GO-TO LOOP WITH A PERFORM-VARYING SCAN;         
004000*                  NO FUNCTIONAL CHANGE, JUST EASIER TO MAINTAIN.         
004100*   04/02/01  RWD  REQ 0399 - ACTION COUNTS DISPLAYED AT EOJ.             
004200*   10/04/01  LPK  REQ 0425 - FILE OPEN ERROR IN 0100-                    
004300*                  INITIALIZATION NOW BRANCHES STRAIGHT TO                
004400*                  0999-ABEND-RTN.                                        
004500*                                                                         
004600 ENVIRONMENT DIVISION.                                                    
004700 CONFIGURATION SECTION.                                                   
004800 SOURCE-COMPUTER.  IBM-390.                                               
004900 OBJECT-COMPUTER.  IBM-390.                                               
005000 SPECIAL-NAMES.                                                           
005100     C01 IS TOP-OF-FORM                                                   
005200     CLASS APPROVAL-LEVEL-CLASS IS 'A' THRU 'Z'                           
005300     UPSI-0.                                                              
005400 INPUT-OUTPUT SECTION.                                                    
005500 FILE-CONTROL.                                                            
005600     SELECT EXPENSE-MASTER-FILE ASSIGN TO EXPFILE                         
005700         ORGANIZATION IS LINE SEQUENTIAL                                  
005800         FILE STATUS IS EM-FILE-STATUS.                                   
005900     SELECT EXPENSE-MASTER-OUT  ASSIGN TO EXPOUT                          
006000         ORGANIZATION IS LINE SEQUENTIAL                                  
006100         FILE STATUS IS EO-FILE-STATUS.                                   
006200     SELECT ACTION-TRANS-FILE   ASSIGN TO ACTTRAN                         
006300         ORGANIZATION IS LINE SEQUENTIAL                                  
006400         FILE STATUS IS AT-FILE-STATUS.                                   
006500     SELECT AUDIT-LOG-FILE      ASSIGN TO AUDFILE                         
006600         ORGANIZATION IS LINE SEQUENTIAL                                  
006700         FILE STATUS IS AU-FILE-STATUS.                                   
006800*                                                                         
006900 DATA DIVISION.                                                           
007000 FILE SECTION.                                                            
007100 FD  EXPENSE-MASTER-FILE                                                  
007200     LABEL RECORDS ARE STANDARD.                                          
007300 COPY EXPREC.                                                             
007400*                                                                         
007500 FD  EXPENSE-MASTER-OUT                                                   
007600     LABEL RECORDS ARE STANDARD.                                          
007700 01  EXPENSE-OUT-RECORD          PIC X(627).                              
007800*                                                                         
007900 FD  ACTION-TRANS-FILE                                                    
008000     LABEL RECORDS ARE STANDARD.                                          
008100 01  ACTION-TRANS-RECORD.                                                 
008200     05  ACT-EXP-ID               PIC 9(09).                              
008300     05  ACT-CODE                 PIC X(01).                              
008400         88  ACT-IS-APPROVE            VALUE 'A'.                         
008500         88  ACT-IS-REJECT             VALUE 'R'.                         
008600     05  ACT-APPROVER-ID           PIC 9(09).                             
008700     05  FILLER                    PIC X(20).                             
008800*                                                                         
008900 FD  AUDIT-LOG-FILE                                                       
009000     LABEL RECORDS ARE STANDARD.                                          
009100 COPY AUDREC.                                                             
009200*                                                                         
009300 WORKING-STORAGE SECTION.                                                 
009400 01  WS-FILE-STATUS-CODES.                                                
009500     05  EM-FILE-STATUS           PIC X(02) VALUE SPACES.                 
009600         88  EM-STATUS-OK              VALUE '00'.                        
009700         88  EM-STATUS-EOF             VALUE '10'.                        
009800     05  EO-FILE-STATUS           PIC X(02) VALUE SPACES.                 
009900         88  EO-STATUS-OK              VALUE '00'.                        
010000     05  AT-FILE-STATUS           PIC X(02) VALUE SPACES.                 
010100         88  AT-STATUS-OK              VALUE '00'.                        
010200         88  AT-STATUS-EOF             VALUE '10'.                        
010300     05  AU-FILE-STATUS           PIC X(02) VALUE SPACES.                 
010400         88  AU-STATUS-OK              VALUE '00'.                        
010500     05  FILLER                   PIC X(04) VALUE SPACES.                 
010600*                                                                         
010700 01  WS-SWITCHES.                                                         
010800     05  WS-MORE-ACTIONS          PIC X(01) VALUE 'Y'.                    
010900         88  NO-MORE-ACTIONS           VALUE 'N'.                         
011000     05  WS-CLAIM-FOUND-SW        PIC X(01) VALUE 'N'.                    
011100         88  WS-CLAIM-WAS-FOUND        VALUE 'Y'.                         
011200     05  WS-ACTION-OK-SW          PIC X(01) VALUE 'N'.                    
011300         88  WS-ACTION-SUCCEEDED       VALUE 'Y'.                         
011400     05  FILLER                   PIC X(04) VALUE SPACES.                 
011500*                                                                         
011600 01  WS-CLAIM-TABLE.                                                      
011700     05  WS-CLAIM-COUNT           PIC S9(08) COMP VALUE 0.                
011800     05  WS-CLAIM-ENTRY OCCURS 1 TO 50000 TIMES                           
011900             DEPENDING ON WS-CLAIM-COUNT.                                 
012000         10  WS-CLAIM-REC         PIC X(627).                             
012100*                                                                         
012200*   WS-SEARCH-SUB IS THE CLAIM TABLE SCAN SUBSCRIPT - OLD HABIT,          
012300*   A LONE SUBSCRIPT GETS A 77-LEVEL, NOT A ONE-FIELD GROUP.              
012400 77  WS-SEARCH-SUB               PIC S9(08) COMP VALUE 0.                 
012500*                                                                         
012600 01  WS-COUNTERS.                                                         
012700     05  WS-ACTIONS-READ          PIC S9(08) COMP VALUE 0.                
012800     05  WS-ACTIONS-APPROVED      PIC S9(08) COMP VALUE 0.                
012900     05  WS-ACTIONS-REJECTED      PIC S9(08) COMP VALUE 0.                
013000     05  WS-ACTIONS-NOT-FOUND     PIC S9(08) COMP VALUE 0.                
013100     05  FILLER                   PIC X(04) VALUE SPACES.                 
013200*                                                                         
013300 01  WS-CURRENT-DATE-N            PIC 9(08).                              
013400 01  WS-CURRENT-TIME-N            PIC 9(08).                              
013500 01  WS-CURRENT-TIME REDEFINES                                            
013600         WS-CURRENT-TIME-N.                                               
013700     05  WS-TS-HH                 PIC 9(02).                              
013800     05  WS-TS-MIN                PIC 9(02).                              
013900     05  WS-TS-SS                 PIC 9(02).                              
014000     05  WS-TS-HS                 PIC 9(02).                              
014100*                                                                         
014200 01  WS-EOJ-LINE.                                                         
014300     05  FILLER                   PIC X(24) VALUE                         
014400         'EXPAPRV1 - ACTIONS READ '.                                      
014500     05  WS-EOJ-READ              PIC ZZZZ,ZZ9.                           
014600     05  FILLER                   PIC X(14) VALUE                         
014700         '  APPROVED -- '.                                                
014800     05  WS-EOJ-APPROVED          PIC ZZZZ,ZZ9.                           
014900     05  FILLER                   PIC X(14) VALUE                         
015000         '  REJECTED -- '.                                                
015100     05  WS-EOJ-REJECTED          PIC ZZZZ,ZZ9.                           
015200     05  FILLER                   PIC X(16) VALUE SPACES.                 
015300*                                                                         
015400 PROCEDURE DIVISION.                                                      
015500 0000-MAIN-LINE.                                                          
015600     PERFORM 0100-INITIALIZATION THRU 0100-EXIT.                          
015700     PERFORM 0200-PROCESS-ACTION-RECORDS THRU 0200-EXIT                   
015800         UNTIL NO-MORE-ACTIONS.                                           
015900     PERFORM 0700-REWRITE-EXPENSE-MASTER THRU 0700-EXIT.                  
016000     PERFORM 0900-WRAP-UP THRU 0900-EXIT.                                 
016100     GOBACK.                                                              
016200*                                                                         
016300 0100-INITIALIZATION.                                                     
016400     ACCEPT WS-CURRENT-DATE-N FROM DATE YYYYMMDD.                         
016500     ACCEPT WS-CURRENT-TIME-N FROM TIME.                                  
016600     OPEN INPUT  EXPENSE-MASTER-FILE ACTION-TRANS-FILE.                   
016700     OPEN OUTPUT EXPENSE-MASTER-OUT  AUDIT-LOG-FILE.                      
016800     IF NOT EM-STATUS-OK OR NOT AT-STATUS-OK                              
016900         OR NOT EO-STATUS-OK OR NOT AU-STATUS-OK                          
017000         DISPLAY 'EXPAPRV1 - FILE OPEN ERROR, SEE STATUS CODES'           
017100         DISPLAY '  EM=' EM-FILE-STATUS ' AT=' AT-FILE-STATUS             
017200         DISPLAY '  EO=' EO-FILE-STATUS ' AU=' AU-FILE-STATUS             
017300         GO TO 0999-ABEND-RTN.                                            
017400     PERFORM 0110-LOAD-CLAIM-TABLE THRU 0110-EXIT.                        
017500     PERFORM 0210-READ-ACTION THRU 0210-EXIT.                             
017600 0100-EXIT.                                                               
017700     EXIT.                                                                
017800*                                                                         
017900*   0110-LOAD-CLAIM-TABLE BRINGS THE WHOLE MASTER INTO WORKING            
018000*   STORAGE SO EACH ACTION CAN BE APPLIED BY A TABLE SEARCH - SEE         
018100*   REQ 0122.  THE MASTER IS LINE SEQUENTIAL SO THERE IS NO OTHER         
018200*   WAY TO GET RANDOM ACCESS TO IT BY EXP-ID.                             
018300*                                                                         
018400 0110-LOAD-CLAIM-TABLE.                                                   
018500     PERFORM 0115-READ-ONE-MASTER THRU 0115-EXIT                          
018600         UNTIL EM-STATUS-EOF.                                             
018700 0110-EXIT.                                                               
018800     EXIT.                                                                
018900*                                                                         
019000 0115-READ-ONE-MASTER.                                                    
019100     READ EXPENSE-MASTER-FILE                                             
019200         AT END                                                           
019300             SET EM-STATUS-EOF TO TRUE                                    
019400         NOT AT END                                                       
019500             ADD 1 TO WS-CLAIM-COUNT                                      
019600             MOVE EXP-MASTER-RECORD                                       
019700                 TO WS-CLAIM-REC(WS-CLAIM-COUNT)                          
019800     END-READ.                                                            
019900 0115-EXIT.                                                               
020000     EXIT.                                                                
020100*                                                                         
020200 0200-PROCESS-ACTION-RECORDS.                                             
020300     PERFORM 0220-FIND-CLAIM-IN-TABLE THRU 0220-EXIT.                     
020400     IF WS-CLAIM-WAS-FOUND                                                
020500         IF ACT-IS-APPROVE                                                
020600             PERFORM 0300-APPROVE-ONE-STAGE THRU 0300-EXIT                
020700         ELSE                                                             
020800             PERFORM 0400-REJECT-CLAIM THRU 0400-EXIT                     
020900         END-IF                                                           
021000         IF WS-ACTION-SUCCEEDED                                           
021100             PERFORM 0800-WRITE-AUDIT-LOG THRU 0800-EXIT                  
021200         END-IF                                                           
021300     ELSE                                                                 
021400         ADD 1 TO WS-ACTIONS-NOT-FOUND                                    
021500     END-IF.                                                              
021600     ADD 1 TO WS-ACTIONS-READ.                                            
021700     PERFORM 0210-READ-ACTION THRU 0210-EXIT.                             
021800 0200-EXIT.                                                               
021900     EXIT.                                                                
022000*                                                                         
022100 0210-READ-ACTION.                                                        
022200     READ ACTION-TRANS-FILE                                               
022300         AT END                                                           
022400             MOVE 'N' TO WS-MORE-ACTIONS                                  
022500     END-READ.                                                            
022600 0210-EXIT.                                                               
022700     EXIT.                                                                
022800*                                                                         
022900 0220-FIND-CLAIM-IN-TABLE.                                                
023000     MOVE 'N' TO WS-CLAIM-FOUND-SW.                                       
023100     MOVE 1 TO WS-SEARCH-SUB.                                             
023200     PERFORM 0225-SEARCH-ONE-SLOT THRU 0225-EXIT                          
023300         UNTIL WS-SEARCH-SUB > WS-CLAIM-COUNT                             
023400         OR WS-CLAIM-WAS-FOUND.                                           
023500 0220-EXIT.                                                               
023600     EXIT.                                                                
023700*                                                                         
023800 0225-SEARCH-ONE-SLOT.                                                    
023900     MOVE WS-CLAIM-REC(WS-SEARCH-SUB) TO EXP-MASTER-RECORD.               
024000     IF EXP-ID = ACT-EXP-ID                                               
024100         MOVE 'Y' TO WS-CLAIM-FOUND-SW                                    
024200     ELSE                                                                 
024300         ADD 1 TO WS-SEARCH-SUB                                           
024400     END-IF.                                                              
024500 0225-EXIT.                                                               
024600     EXIT.                                                                
024700*                                                                         
024800*   0300-APPROVE-ONE-STAGE AND 0400-REJECT-CLAIM IMPLEMENT                
024900*   BUSINESS RULE 2.  THE WORKFLOW IS ONE-DIRECTIONAL:  MANAGER           
025000*   -> FINANCE -> ADMIN -> APPROVED, OR REJECTED AT ANY STAGE.            
025100*                                                                         
025200 0300-APPROVE-ONE-STAGE.                                                  
025300     MOVE 'N' TO WS-ACTION-OK-SW.                                         
025400     IF EXP-LEVEL-MANAGER                                                 
025500         MOVE 'FINANCE' TO EXP-APPROVAL-LEVEL                             
025600         MOVE ACT-APPROVER-ID TO EXP-APPROVED-MGR-ID                      
025700         MOVE 'Y' TO WS-ACTION-OK-SW                                      
025800     ELSE                                                                 
025900         IF EXP-LEVEL-FINANCE                                             
026000             MOVE 'ADMIN  ' TO EXP-APPROVAL-LEVEL                         
026100             MOVE 'Y' TO WS-ACTION-OK-SW                                  
026200         ELSE                                                             
026300             IF EXP-LEVEL-ADMIN                                           
026400                 MOVE 'APPROVED' TO EXP-APPROVAL-STATUS                   
026500                 MOVE 'Y' TO WS-ACTION-OK-SW                              
026600             END-IF                                                       
026700         END-IF                                                           
026800     END-IF.                                                              
026900     IF WS-ACTION-SUCCEEDED                                               
027000         MOVE EXP-MASTER-RECORD TO WS-CLAIM-REC(WS-SEARCH-SUB)            
027100         ADD 1 TO WS-ACTIONS-APPROVED                                     
027200     END-IF.                                                              
027300 0300-EXIT.                                                               
027400     EXIT.                                                                
027500*                                                                         
027600 0400-REJECT-CLAIM.                                                       
027700     MOVE 'REJECTED' TO EXP-APPROVAL-STATUS.                              
027800     IF EXP-LEVEL-MANAGER                                                 
027900         MOVE ACT-APPROVER-ID TO EXP-APPROVED-MGR-ID                      
028000     END-IF.                                                              
028100     MOVE 'Y' TO WS-ACTION-OK-SW.                                         
028200     MOVE EXP-MASTER-RECORD TO WS-CLAIM-REC(WS-SEARCH-SUB).               
028300     ADD 1 TO WS-ACTIONS-REJECTED.                                        
028400 0400-EXIT.                                                               
028500     EXIT.                                                                
028600*                                                                         
028700 0700-REWRITE-EXPENSE-MASTER.                                             
028800     MOVE 1 TO WS-SEARCH-SUB.                                             
028900     PERFORM 0710-WRITE-ONE-CLAIM THRU 0710-EXIT                          
029000         UNTIL WS-SEARCH-SUB > WS-CLAIM-COUNT.                            
029100 0700-EXIT.                                                               
029200     EXIT.                                                                
029300*                                                                         
029400 0710-WRITE-ONE-CLAIM.                                                    
029500     WRITE EXPENSE-OUT-RECORD FROM WS-CLAIM-REC(WS-SEARCH-SUB).           
029600     IF NOT EO-STATUS-OK                                                  
029700         DISPLAY 'EXPAPRV1 - WRITE FAILED ON EXP-MASTER-OUT '             
029800                 EO-FILE-STATUS                                           
029900         PERFORM 0999-ABEND-RTN THRU 0999-EXIT                            
030000     END-IF.                                                              
030100     ADD 1 TO WS-SEARCH-SUB.                                              
030200 0710-EXIT.                                                               
030300     EXIT.                                                                
030400*                                                                         
030500*   0800-WRITE-AUDIT-LOG IS THE AUDIT LOGGING STEP -                      
030600*   A PURE APPEND OF WHO DID WHAT, WHEN, WITH WHAT OUTCOME.  NO           
030700*   VALIDATION, NO DEDUP, NO CALCULATION - SEE REQ 0120.                  
030800*                                                                         
030900 0800-WRITE-AUDIT-LOG.                                                    
031000     MOVE SPACES TO AUD-USER.                                             
031100     MOVE ACT-APPROVER-ID TO AUD-USER(1:9).                               
031200     IF ACT-IS-APPROVE                                                    
031300         MOVE 'APPROVE_EXPENSE' TO AUD-ACTION                             
031400     ELSE                                                                 
031500         MOVE 'REJECT_EXPENSE'  TO AUD-ACTION                             
031600     END-IF.                                                              
031700     MOVE SPACES TO AUD-DETAILS.                                          
031800     STRING 'EXP-ID ' ACT-EXP-ID ' NOW AT LEVEL '                         
031900             EXP-APPROVAL-LEVEL ' STATUS ' EXP-APPROVAL-STATUS            
032000             DELIMITED BY SIZE INTO AUD-DETAILS.                          
032100     MOVE 'SUCCESS   ' TO AUD-STATUS.                                     
032200     MOVE WS-CURRENT-DATE-N TO AUD-TIMESTAMP(1:8).                        
032300     MOVE WS-TS-HH  TO AUD-TIMESTAMP(9:2).                                
032400     MOVE WS-TS-MIN TO AUD-TIMESTAMP(11:2).                               
032500     MOVE WS-TS-SS  TO AUD-TIMESTAMP(13:2).                               
032600     WRITE AUD-LOG-RECORD.                                                
032700     IF NOT AU-STATUS-OK                                                  
032800         DISPLAY 'EXPAPRV1 - AUDIT LOG WRITE FAILED '                     
032900                 AU-FILE-STATUS                                           
033000     END-IF.                                                              
033100 0800-EXIT.                                                               
033200     EXIT.                                                                
033300*                                                                         
033400 0900-WRAP-UP.                                                            
033500     MOVE WS-ACTIONS-READ     TO WS-EOJ-READ.                             
033600     MOVE WS-ACTIONS-APPROVED TO WS-EOJ-APPROVED.                         
033700     MOVE WS-ACTIONS-REJECTED TO WS-EOJ-REJECTED.                         
033800     DISPLAY WS-EOJ-LINE.                                                 
033900     CLOSE EXPENSE-MASTER-FILE EXPENSE-MASTER-OUT                         
034000           ACTION-TRANS-FILE   AUDIT-LOG-FILE.                            
034100 0900-EXIT.                                                               
034200     EXIT.                                                                
034300*                                                                         
034400 0999-ABEND-RTN.                                                          
034500     DISPLAY 'EXPAPRV1 - ABENDING DUE TO FILE ERROR ABOVE'.               
034600     MOVE 16 TO RETURN-CODE.                                              
034700     GOBACK.                                                              
034800 0999-EXIT.                                                               
034900     EXIT.                                                                
